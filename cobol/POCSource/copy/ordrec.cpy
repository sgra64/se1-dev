000100****************************************************************
000200* MEMBER:  ORDREC
000300*
000400* ORDER RECORD LAYOUT - ORDER ENTRY REPORTING SYSTEM
000500*
000600* ONE RECORD PER ORDER, HEADER PLUS AN INLINE ITEM GROUP.  MUST
000700* BE LOADED AFTER CUSTREC AND ARTREC SINCE ORD-CUST-ID-IN AND
000800* EACH ORD-ITEM-ARTICLE-ID-IN ARE RESOLVED AGAINST THOSE TABLES
002000* BY ORDRPT1 AT LOAD TIME - NOT VALIDATED HERE.
002100*
002200* 06/21/94 RHK TKT#OE-0122  ORIGINAL LAYOUT.
002300* 09/08/98 DMS TKT#OE-0266  RAISED ITEM OCCURS FROM 10 TO 20.
002400****************************************************************
002500 01  ORD-RECORD-IN.
002600     05  ORD-ID-IN                   PIC X(10).
002700     05  ORD-CUST-ID-IN              PIC 9(09).
002800     05  ORD-CREATED-DATE-IN         PIC 9(08).
002900     05  ORD-CREATED-TIME-IN         PIC 9(06).
003000     05  ORD-ITEM-COUNT-IN           PIC 9(02).
003100     05  ORD-ITEMS-IN OCCURS 20 TIMES.
003200         10  ORD-ITEM-ARTICLE-ID-IN  PIC X(10).
003300         10  ORD-ITEM-UNITS-IN       PIC 9(04).
003400     05  FILLER                      PIC X(19).
003500*
