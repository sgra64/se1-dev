000100****************************************************************
000200* MEMBER:  ARTREC
000300*
000400* ARTICLE MASTER RECORD LAYOUT - ORDER ENTRY REPORTING SYSTEM
000500*
000600* ONE RECORD PER ARTICLE.  ART-ID-IN IS THE KEY.  UNIT PRICE IS
000700* CARRIED AS A WHOLE NUMBER OF MINOR CURRENCY UNITS (CENTS) -
000800* NO DECIMAL POINT IS STORED ANYWHERE IN THE RUN; THE DECIMAL
000900* POINT IS PUT IN BY THE REPORT FORMATTER ONLY.
001000*
001100* ART-TAX-CODE-IN:  '0' = TAX FREE        (  0.0 PCT)
001200*                   '1' = GERMAN VAT      ( 19.0 PCT) - DEFAULT
001300*                   '2' = GERMAN VAT RED. (  7.0 PCT)
001400*
001500* 06/14/94 RHK TKT#OE-0118  ORIGINAL LAYOUT.
001600* 01/11/99 DMS TKT#OE-0205  ADDED CURRENCY CODE FIELD FOR EURO
001650*                           CONVERSION (USD/GBP/YEN/EUR).
001660* 04/19/18 PKM TKT#OE-0391  ADDED BTC CODE PER TREASURY REQUEST.
001700****************************************************************
001800 01  ART-RECORD-IN.
001900     05  ART-ID-IN                   PIC X(10).
002000     05  ART-DESCRIPTION-IN          PIC X(40).
002100     05  ART-UNIT-PRICE-IN           PIC S9(9)     COMP-3.
002200     05  ART-CURRENCY-IN             PIC X(03).
002300     05  ART-TAX-CODE-IN             PIC X(01).
002400     05  FILLER                      PIC X(16).
002500*
