000100****************************************************************
000200* MEMBER:  CUSTREC
000300*
000400* CUSTOMER MASTER RECORD LAYOUT - ORDER ENTRY REPORTING SYSTEM
000500*
000600* ONE RECORD PER CUSTOMER.  CUST-ID-IN IS THE KEY.  CONTACT
000700* STRINGS ARE CARRIED RAW (MAY STILL HOLD SURROUNDING QUOTES,
000800* COMMAS OR BLANKS) - THE LOAD STEP IN ORDRPT1 TRIMS THEM.
000900*
001000* 06/14/94 RHK TKT#OE-0118  ORIGINAL LAYOUT.
001100* 03/02/97 RHK TKT#OE-0144  WIDENED CONTACTS FROM 12 TO 15.
001200****************************************************************
001300 01  CUST-RECORD-IN.
001400     05  CUST-ID-IN                  PIC 9(09).
001500     05  CUST-LAST-NAME-IN           PIC X(30).
001600     05  CUST-FIRST-NAME-IN          PIC X(30).
001700     05  CUST-CONTACT-COUNT-IN       PIC 9(02).
001800     05  CUST-CONTACTS-IN OCCURS 15 TIMES
001900                                     PIC X(40).
002000     05  FILLER                      PIC X(29).
002100*
