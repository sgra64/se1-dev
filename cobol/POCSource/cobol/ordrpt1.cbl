000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  ORDRPT1
000600*
000700* AUTHOR :  Ray Kubicek
000800*
000900* LOADS THE CUSTOMER, ARTICLE AND ORDER MASTER FILES INTO
001000* WORKING-STORAGE TABLES, RESOLVES EACH ORDER'S CUSTOMER AND
001100* ARTICLE REFERENCES AGAINST THOSE TABLES, COMPUTES ORDER LINE
001200* VALUE AND INCLUDED VAT, AND PRINTS THREE FLAT LISTINGS -
001300* CUSTOMERS, ARTICLES, ORDERS - TO ONE COMBINED REPORT FILE.
001400*
001500* ORDER RECORDS MUST NOT BE LOADED UNTIL BOTH THE CUSTOMER AND
001600* ARTICLE TABLES ARE COMPLETE - SEE 3000-LOAD-ORDERS.
001700*
001800* THIS IS THE NIGHTLY BATCH TAIL OF THE ORDER ENTRY SYSTEM.
001900* IT DOES NOT UPDATE ANY FILE - READ-ONLY REPORTING RUN.
002000****************************************************************
002100*                     CHANGE LOG
002200*
002300* 06/14/94 RHK TKT#OE-0118  ORIGINAL PROGRAM. LOADS CUSTOMER
002400*                           AND ARTICLE FILES, NO ORDER PROCESSING
002500*                           YET - PHASE 1 OF THE OE-0118 PROJECT.
002600* 06/21/94 RHK TKT#OE-0122  ADDED ORDER FILE LOAD AND THE ORDER
002700*                           REPORT. PHASE 2.
002800* 11/02/94 RHK TKT#OE-0131  FIXED 4000-FIND-CUSTOMER-BY-ID - WAS
002900*                           STOPPING THE SCAN ON THE FIRST EMPTY
003000*                           SLOT INSTEAD OF SCANNING THE WHOLE
003100*                           TABLE. A CUSTOMER LOADED AFTER A GAP
003200*                           WAS NEVER BEING FOUND BY ORDER LOAD.
003300* 03/02/97 RHK TKT#OE-0144  CUSTOMER CONTACTS WIDENED TO MATCH
003400*                           CUSTREC - SEE WS-CUST-ENTRY.
003500* 09/08/98 DMS TKT#OE-0266  ORDER ITEMS WIDENED TO MATCH ORDREC
003600*                           (10 TO 20 LINES PER ORDER).
003700* 01/04/99 DMS TKT#OE-0277  Y2K REMEDIATION. ACCEPT FROM DATE
003800*                           NOW WINDOWED 00-49/50-99 INTO
003900*                           CCYY BEFORE BUILDING THE MAXIMUM
004000*                           ALLOWED ORDER DATE. SEE 0150-0170.
004100* 01/11/99 DMS TKT#OE-0205  ARTICLE CURRENCY CODE FIELD ADDED TO
004200*                           ARTREC AHEAD OF THE EURO CONVERSION.
004300* 04/19/18 PKM TKT#OE-0391  ARTREC CURRENCY CODE NOW ALSO ACCEPTS
004400*                           BTC PER TREASURY REQUEST OE-0391.
004500* 07/30/18 PKM TKT#OE-0396  REWORKED 9510-GROUP-WHOLE-UNITS -
004600*                           THOUSANDS SEPARATOR WAS MISPLACED
004700*                           WHENEVER THE WHOLE-UNIT COUNT WAS NOT
004800*                           AN EXACT MULTIPLE OF THREE DIGITS.
004900*                           ALSO REMOVED THE INLINE PERFORM
005000*                           BLOCKS LEFT OVER FROM THE ORIGINAL
005100*                           PORT OFF THE OLD SAM1 SKELETON - SHOP
005200*                           STANDARD IS OUT-OF-LINE PERFORM OF A
005300*                           NAMED PARAGRAPH ONLY. SEE EACH x050/
005400*                           x100-SERIES PARAGRAPH BELOW.
005500* 08/10/18 PKM TKT#OE-0397  9500-FORMAT-PRICE WAS WRONGLY READING
005600*                           THE ARTICLE'S OWN CURRENCY CODE TO
005700*                           PICK A DISPLAY SYMBOL. CONFIRMED WITH
005800*                           THE DESK-CHECK SPREADSHEET THAT THE
005900*                           PRICE STYLE NUMBER ALONE SELECTS BOTH
006000*                           THE DECIMAL-DIGIT COUNT AND THE UNIT
006100*                           TEXT - ARTICLE CURRENCY CODE IS NOT
006200*                           CONSULTED. DROPPED 9550-LOOKUP-CCY-
006300*                           SYMBOL AND REWORKED 9500 TO CARRY ITS
006400*                           OWN STYLE-0 THRU STYLE-7 TABLE, INCL.
006500*                           THE 0-DECIMAL STYLES 6/7 WHICH PRINT
006600*                           THE RAW MINOR-UNIT AMOUNT UNDIVIDED.
006700* 08/14/18 PKM TKT#OE-0398  RE-LOADING AN EXISTING CUSTOMER OR
006800*                           ARTICLE ID WAS ALWAYS ADDING A NEW
006900*                           TABLE SLOT INSTEAD OF OVERWRITING THE
007000*                           OLD ONE - 1200 AND 2200 WERE CALLING
007100*                           THEIR 4000-SERIES FIND WITHOUT FIRST
007200*                           LOADING THE KEY WORK FIELD THE FIND
007300*                           ACTUALLY COMPARES AGAINST. ADDED
007400*                           WS-WORK-CUST-ID AS A DEDICATED NUMERIC
007500*                           KEY AREA FOR 4050-CHECK-ONE-CUST-SLOT
007600*                           (CUST-ID DOESN'T FIT THE GENERIC
007700*                           10-BYTE WS-WORK-ARTICLE-ID AREA) AND
007800*                           MOVED ART-ID-IN TO WS-WORK-ARTICLE-ID
007900*                           AHEAD OF THE ARTICLE FIND. LAST-
008000*                           LOADED-WINS NOW WORKS FOR ALL THREE
008100*                           MASTER FILES.
008200* 08/16/18 PKM TKT#OE-0399  AUDIT FOUND FOUR GAPS AGAINST THE
008300*                           DESK-CHECK SPEC SIGNED OFF LAST MONTH:
008400*                           (1) THE ORDER REPORT LINE WAS SHOWING
008500*                           THE RAW CUSTOMER ID AND NEVER THE ITEM
008600*                           COUNT - 7100 NOW LOOKS THE CUSTOMER UP
008700*                           AND PRINTS ITS FORMATTED NAME (STYLE
008800*                           0) PLUS WS-ORD-ITEM-COUNT; WIDENED
008900*                           WS-ORD-DETAIL-LINE TO CARRY BOTH.
009000*                           (2) 6100 WAS CALLING 9400-FORMAT-
009100*                           CONTACTS WITH STYLE 0 INSTEAD OF THE
009200*                           SIGNED-OFF STYLE 1 - FIXED, COMMENT
009300*                           CORRECTED TO MATCH.
009400*                           (3) 2200 CHECKED ART-ID-IN FOR BLANKS
009500*                           BUT NEVER ART-DESCRIPTION-IN OR A
009600*                           NEGATIVE ART-UNIT-PRICE-IN - BOTH ARE
009700*                           NOW REJECTED THE SAME WAY AS A BLANK
009800*                           ID.
009900*                           (4) AN ORDER WHOSE ITEMS ALL FAILED
010000*                           RESOLUTION WAS STILL BEING STORED AND
010100*                           PRINTED WITH A ZERO ITEM COUNT - 3150
010200*                           NOW SKIPS 3750-STORE-ORDER WHEN
010300*                           WS-RESOLVED-ITEM-COUNT IS ZERO.
010400****************************************************************
010500 IDENTIFICATION DIVISION.
010600 PROGRAM-ID.    ORDRPT1.
010700 AUTHOR.        RAY KUBICEK.
010800 INSTALLATION.  HOME OFFICE - ORDER ENTRY SYSTEMS.
010900 DATE-WRITTEN.  06/14/94.
011000 DATE-COMPILED. 07/30/18.
011100 SECURITY.      NONE.
011200*
011300 ENVIRONMENT DIVISION.
011400 CONFIGURATION SECTION.
011500 SOURCE-COMPUTER. IBM-370.
011600 OBJECT-COMPUTER. IBM-370.
011700 SPECIAL-NAMES.
011800     C01 IS TOP-OF-FORM
011900     CLASS NUMERIC-DIGITS IS '0' THRU '9'.
012000*
012100 INPUT-OUTPUT SECTION.
012200 FILE-CONTROL.
012300     SELECT CUSTOMER-FILE ASSIGN TO CUSTIN
012400         ORGANIZATION IS SEQUENTIAL
012500         FILE STATUS IS WS-CUSTOMER-FILE-STATUS.
012600     SELECT ARTICLE-FILE ASSIGN TO ARTIN
012700         ORGANIZATION IS SEQUENTIAL
012800         FILE STATUS IS WS-ARTICLE-FILE-STATUS.
012900     SELECT ORDER-FILE ASSIGN TO ORDIN
013000         ORGANIZATION IS SEQUENTIAL
013100         FILE STATUS IS WS-ORDER-FILE-STATUS.
013200     SELECT REPORT-FILE ASSIGN TO ORDRPT
013300         ORGANIZATION IS SEQUENTIAL
013400         FILE STATUS IS WS-REPORT-FILE-STATUS.
013500*
013600 DATA DIVISION.
013700 FILE SECTION.
013800 FD  CUSTOMER-FILE
013900     LABEL RECORDS ARE STANDARD
014000     RECORDING MODE IS F.
014100     COPY CUSTREC.
014200*
014300 FD  ARTICLE-FILE
014400     LABEL RECORDS ARE STANDARD
014500     RECORDING MODE IS F.
014600     COPY ARTREC.
014700*
014800 FD  ORDER-FILE
014900     LABEL RECORDS ARE STANDARD
015000     RECORDING MODE IS F.
015100     COPY ORDREC.
015200*
015300 FD  REPORT-FILE
015400     LABEL RECORDS ARE STANDARD
015500     RECORDING MODE IS F.
015600 01  REPORT-RECORD.
015700     05  REPORT-RECORD-TEXT             PIC X(155).
015800     05  FILLER                         PIC X(05).
015900*
016000 WORKING-STORAGE SECTION.
016100*
016200****************************************************************
016300* SHOP CONSTANTS - RUN-TIME TABLE LIMITS AND THE EARLIEST VALID
016400* ORDER DATE (THE ORDER ENTRY SYSTEM WENT LIVE 01/01/2020).
016500****************************************************************
016600 01  WS0100-SHOP-CONSTANTS.
016700     05  WS0100-MAX-CUST             PIC S9(4) COMP VALUE 500.
016800     05  WS0100-MAX-ART              PIC S9(4) COMP VALUE 500.
016900     05  WS0100-MAX-ORD              PIC S9(4) COMP VALUE 500.
017000     05  WS0100-MIN-ORDER-DATE       PIC 9(08) VALUE 20200101.
017100     05  FILLER                      PIC X(04).
017200*
017300****************************************************************
017400* FILE STATUS AND END-OF-FILE SWITCHES.
017500****************************************************************
017600 01  WS-FILE-STATUS-FIELDS.
017700     05  WS-CUSTOMER-FILE-STATUS    PIC X(02).
017800     05  WS-ARTICLE-FILE-STATUS     PIC X(02).
017900     05  WS-ORDER-FILE-STATUS       PIC X(02).
018000     05  WS-REPORT-FILE-STATUS      PIC X(02).
018100     05  FILLER                     PIC X(08).
018200*
018300 01  WS-EOF-SWITCHES.
018400     05  WS-CUSTOMER-EOF-SW         PIC X(01) VALUE 'N'.
018500         88  CUSTOMER-EOF                     VALUE 'Y'.
018600     05  WS-ARTICLE-EOF-SW          PIC X(01) VALUE 'N'.
018700         88  ARTICLE-EOF                      VALUE 'Y'.
018800     05  WS-ORDER-EOF-SW            PIC X(01) VALUE 'N'.
018900         88  ORDER-EOF                        VALUE 'Y'.
019000     05  FILLER                     PIC X(07).
019100*
019200****************************************************************
019300* DATE / LEAP-YEAR WORK AREA. ONE GROUP, THREE REDEFINES, SO
019400* EVERY PIECE OF THE RUN DATE CAN BE PULLED APART INTO CCYY/MM/DD
019500* WITHOUT A SEPARATE ELEMENTARY ITEM FOR EACH BREAKDOWN.  SEE
019600* TKT#OE-0277 IN THE CHANGE LOG ABOVE.
019700****************************************************************
019800 01  WS-DATE-WORK-AREAS.
019900     05  WS-TODAY-RAW-DATE          PIC 9(06) VALUE ZERO.
020000     05  WS-TODAY-RAW-REDEF REDEFINES WS-TODAY-RAW-DATE.
020100         10  WS-TODAY-RAW-YY        PIC 9(02).
020200         10  WS-TODAY-RAW-MM        PIC 9(02).
020300         10  WS-TODAY-RAW-DD        PIC 9(02).
020400     05  WS-TODAY-CCYY-DATE         PIC 9(08) VALUE ZERO.
020500     05  WS-TODAY-CCYY-REDEF REDEFINES WS-TODAY-CCYY-DATE.
020600         10  WS-TODAY-CCYY          PIC 9(04).
020700         10  WS-TODAY-CCYY-MM       PIC 9(02).
020800         10  WS-TODAY-CCYY-DD       PIC 9(02).
020900     05  WS-TOMORROW-CCYY-DATE      PIC 9(08) VALUE ZERO.
021000     05  WS-TOMORROW-CCYY-REDEF REDEFINES WS-TOMORROW-CCYY-DATE.
021100         10  WS-TOMORROW-CCYY       PIC 9(04).
021200         10  WS-TOMORROW-CCYY-MM    PIC 9(02).
021300         10  WS-TOMORROW-CCYY-DD    PIC 9(02).
021400     05  WS-MAX-ORDER-DATE          PIC 9(08) VALUE ZERO.
021500     05  FILLER                     PIC X(10).
021600*
021700****************************************************************
021800* DAYS-IN-MONTH TABLE, REBUILT EVERY RUN FOR THE CURRENT YEAR SO
021900* FEBRUARY CAN BE ADJUSTED FOR A LEAP YEAR (SEE 0170-SET-LEAP-
022000* YEAR-FEBRUARY).  THE REDEFINES GIVES PARAGRAPH 0160 A ONE-MONTH-
022100* AT-A-TIME SUBSCRIPTED VIEW OF THE SAME 12 BYTES.
022200****************************************************************
022300 01  WS-DAYS-IN-MONTH-TABLE.
022400     05  FILLER                     PIC X(02) VALUE '31'.
022500     05  FILLER                     PIC X(02) VALUE '28'.
022600     05  FILLER                     PIC X(02) VALUE '31'.
022700     05  FILLER                     PIC X(02) VALUE '30'.
022800     05  FILLER                     PIC X(02) VALUE '31'.
022900     05  FILLER                     PIC X(02) VALUE '30'.
023000     05  FILLER                     PIC X(02) VALUE '31'.
023100     05  FILLER                     PIC X(02) VALUE '31'.
023200     05  FILLER                     PIC X(02) VALUE '30'.
023300     05  FILLER                     PIC X(02) VALUE '31'.
023400     05  FILLER                     PIC X(02) VALUE '30'.
023500     05  FILLER                     PIC X(02) VALUE '31'.
023600     05  FILLER                     PIC X(02) VALUE '00'.
023700 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TABLE.
023800     05  WS-DAYS-IN-MONTH-ENTRY OCCURS 12 TIMES
023900                                 PIC 9(02).
024000     05  FILLER                 PIC X(02).
024100*
024200****************************************************************
024300* LEAP-YEAR SCRATCH FIELDS USED ONLY BY 0170-SET-LEAP-YEAR-
024400* FEBRUARY.  KEPT TOGETHER BECAUSE THEY ARE A TRUE WORK GROUP,
024500* NOT STANDALONE COUNTERS.
024600****************************************************************
024700 01  WS-LEAP-WORK-FIELDS.
024800     05  WS-LEAP-REM-4              PIC S9(4) COMP.
024900     05  WS-LEAP-REM-100            PIC S9(4) COMP.
025000     05  WS-LEAP-REM-400            PIC S9(4) COMP.
025100     05  WS-LEAP-QUOT               PIC S9(4) COMP.
025200     05  FILLER                     PIC X(04).
025300*
025400****************************************************************
025500* IN-MEMORY CUSTOMER TABLE - LOADED BY 1000-LOAD-CUSTOMERS,
025600* SEARCHED BY 4000-FIND-CUSTOMER-BY-ID WHEN ORDERS ARE RESOLVED.
025700****************************************************************
025800 01  WS-CUSTOMER-TABLE.
025900     05  WS-CUST-ENTRY OCCURS 500 TIMES
026000                       INDEXED BY WS-CUST-IDX.
026100         10  WS-CUST-SLOT-USED-SW   PIC X(01) VALUE 'N'.
026200             88  WS-CUST-SLOT-USED          VALUE 'Y'.
026300         10  WS-CUST-ID             PIC 9(09).
026400         10  WS-CUST-LAST-NAME      PIC X(30).
026500         10  WS-CUST-FIRST-NAME     PIC X(30).
026600         10  WS-CUST-CONTACT-COUNT  PIC S9(4) COMP.
026700         10  WS-CUST-CONTACTS OCCURS 15 TIMES
026800                                 PIC X(40).
026900     05  FILLER                 PIC X(20).
027000*
027100****************************************************************
027200* IN-MEMORY ARTICLE TABLE - LOADED BY 2000-LOAD-ARTICLES, SEARCHED
027300* BY 4100-FIND-ARTICLE-BY-ID WHEN ORDER ITEMS ARE RESOLVED.
027400****************************************************************
027500 01  WS-ARTICLE-TABLE.
027600     05  WS-ART-ENTRY OCCURS 500 TIMES
027700                      INDEXED BY WS-ART-IDX.
027800         10  WS-ART-SLOT-USED-SW    PIC X(01) VALUE 'N'.
027900             88  WS-ART-SLOT-USED           VALUE 'Y'.
028000         10  WS-ART-ID              PIC X(10).
028100         10  WS-ART-DESCRIPTION     PIC X(40).
028200         10  WS-ART-UNIT-PRICE      PIC S9(9)     COMP-3.
028300         10  WS-ART-CURRENCY        PIC X(03).
028400         10  WS-ART-TAX-CODE        PIC X(01).
028500     05  FILLER                 PIC X(20).
028600*
028700****************************************************************
028800* IN-MEMORY ORDER TABLE - LOADED BY 3000-LOAD-ORDERS, ONLY AFTER
028900* BOTH TABLES ABOVE ARE COMPLETE.  PRINTED BY 7000-PRINT-ORDER-
029000* REPORT.
029100****************************************************************
029200 01  WS-ORDER-TABLE.
029300     05  WS-ORD-ENTRY OCCURS 500 TIMES
029400                      INDEXED BY WS-ORD-IDX.
029500         10  WS-ORD-SLOT-USED-SW    PIC X(01) VALUE 'N'.
029600             88  WS-ORD-SLOT-USED           VALUE 'Y'.
029700         10  WS-ORD-ID              PIC X(10).
029800         10  WS-ORD-CUST-ID         PIC 9(09).
029900         10  WS-ORD-CREATED-DATE    PIC 9(08).
030000         10  WS-ORD-CREATED-TIME    PIC 9(06).
030100         10  WS-ORD-ITEM-COUNT      PIC S9(4) COMP.
030200         10  WS-ORD-ITEMS OCCURS 20 TIMES.
030300             15  WS-ORD-ITEM-ARTICLE-ID  PIC X(10).
030400             15  WS-ORD-ITEM-UNITS       PIC 9(04).
030500     05  FILLER                 PIC X(20).
030600*
030700****************************************************************
030800* STAGING SLOT FOR ORDER LOAD - THE CANDIDATE HEADER AND ITS
030900* RESOLVED ITEMS ARE BUILT UP HERE, IN THE TABLE'S OWN LAST SLOT,
031000* AND ONLY COPIED DOWN TO THE REAL (INSERT-OR-REPLACE) SLOT BY
031100* 3750-STORE-ORDER ONCE THE WHOLE HEADER HAS PASSED VALIDATION.
031200****************************************************************
031300 01  WS-ORD-STAGING-ENTRY.
031400     05  WS-STG-ORD-ID              PIC X(10).
031500     05  WS-STG-ORD-CUST-ID         PIC 9(09).
031600     05  WS-STG-ORD-CREATED-DATE    PIC 9(08).
031700     05  WS-STG-ORD-CREATED-TIME    PIC 9(06).
031800     05  WS-STG-ORD-ITEM-COUNT      PIC S9(4) COMP.
031900     05  WS-STG-ORD-ITEMS OCCURS 20 TIMES.
032000         10  WS-STG-ITEM-ARTICLE-ID PIC X(10).
032100         10  WS-STG-ITEM-UNITS      PIC 9(04).
032200     05  FILLER                     PIC X(20).
032300*
032400****************************************************************
032500* STANDALONE RUN COUNTERS - ONE 77-LEVEL PER COUNTER, SHOP STYLE
032600* FOR ANYTHING THAT IS NOT PART OF A LARGER RECORD.
032700****************************************************************
032800 77  WS-CUST-COUNT                  PIC S9(4) COMP VALUE ZERO.
032900 77  WS-ART-COUNT                   PIC S9(4) COMP VALUE ZERO.
033000 77  WS-ORD-COUNT                   PIC S9(4) COMP VALUE ZERO.
033100*
033200****************************************************************
033300* STANDALONE LOAD/RESOLVE WORK SWITCHES AND SUBSCRIPTS - ALSO
033400* 77-LEVEL SHOP STYLE.  WS-SUB1/2/3 ARE REUSED ACROSS LOAD,
033500* RESOLVE AND PRINT LOGIC - EACH PARAGRAPH SETS THEM FRESH BEFORE
033600* USE, NONE OF THEM CARRY A VALUE ACROSS PARAGRAPHS.
033700****************************************************************
033800 77  WS-SUB1                        PIC S9(4) COMP.
033900 77  WS-SUB2                        PIC S9(4) COMP.
034000 77  WS-SUB3                        PIC S9(4) COMP.
034100* 7100-PRINT-ONE-ORDER-LINE BORROWS WS-SUB1 FOR THE CUSTOMER
034200* SLOT WHILE IT CALLS 9300-FORMAT-CUST-NAME (WHICH IS HARD-CODED
034300* TO READ THE CUSTOMER'S SLOT FROM WS-SUB1) AND MUST PUT THE
034400* ORDER'S OWN SLOT BACK AFTERWARD - WS-ODL-SAVE-SUB IS WHERE IT
034500* PARKS IT (TKT#OE-0399).
034600 77  WS-ODL-SAVE-SUB                PIC S9(4) COMP.
034700 77  WS-FOUND-SW                    PIC X(01).
034800     88  WS-ID-FOUND                       VALUE 'Y'.
034900 77  WS-FOUND-SUB                   PIC S9(4) COMP.
035000 77  WS-CUST-VALID-SW               PIC X(01).
035100     88  WS-CUST-HDR-VALID                 VALUE 'Y'.
035200 77  WS-ART-VALID-SW                PIC X(01).
035300     88  WS-ART-HDR-VALID                  VALUE 'Y'.
035400 77  WS-ORD-HDR-VALID-SW            PIC X(01).
035500     88  WS-ORD-HDR-VALID                  VALUE 'Y'.
035600 77  WS-DUP-CONTACT-SW              PIC X(01).
035700     88  WS-CONTACT-IS-DUP                 VALUE 'Y'.
035800 77  WS-SEP-FOUND-SW                PIC X(01).
035900     88  WS-SEP-WAS-FOUND                  VALUE 'Y'.
036000 77  WS-SEP-POSITION                PIC S9(4) COMP.
036100 77  WS-FIELD-LENGTH                PIC S9(4) COMP.
036200 77  WS-RESOLVED-ITEM-COUNT         PIC S9(4) COMP.
036300 77  WS-WORK-CUST-ID                PIC 9(09).
036400 77  WS-WORK-ARTICLE-ID             PIC X(10).
036500 77  WS-WORK-UNITS                  PIC 9(04).
036600 77  WS-STRIP-CONTINUE-SW           PIC X(01).
036700     88  WS-STRIP-CONTINUE                 VALUE 'Y'.
036800*
036900****************************************************************
037000* RAW-FIELD TRIM WORK AREA - SHARED BY EVERY TRIM CALL (CUSTOMER
037100* NAME PIECES, CONTACT STRINGS).  A TRUE WORK GROUP, KEPT AS AN
037200* 01 WITH ITS OWN FILLER.
037300****************************************************************
037400 01  WS-TRIM-WORK-AREA.
037500     05  WS-TRIM-IN                 PIC X(40).
037600     05  WS-TRIM-OUT                PIC X(40).
037700     05  WS-TRIM-CHAR-SUB           PIC S9(4) COMP.
037800     05  WS-TRIM-OUT-SUB            PIC S9(4) COMP.
037900     05  WS-TRIM-ONE-CHAR           PIC X(01).
038000     05  WS-TRIM-STARTED-SW         PIC X(01) VALUE 'N'.
038100         88  WS-TRIM-STARTED               VALUE 'Y'.
038200     05  FILLER                     PIC X(06).
038300*
038400****************************************************************
038500* NAME-SPLIT WORK AREA - SEE 9150-SPLIT-RAW-NAME-FIELD AND THE
038600* 9170/9180/9190-SERIES PARAGRAPHS BELOW IT.  THE JOIN FIELDS
038700* WERE ADDED 07/30/18 WHEN THE OLD STRING-WITH-POINTER JOIN WAS
038800* REPLACED (IT WAS DROPPING THE FIRST GIVEN NAME TOKEN).
038900****************************************************************
039000 01  WS-NAME-SPLIT-WORK.
039100     05  WS-RAW-NAME-FIELD          PIC X(61).
039200     05  WS-NAME-TOKEN-COUNT        PIC S9(4) COMP.
039300     05  WS-NAME-TOKEN-TABLE.
039400         10  WS-NAME-TOKEN OCCURS 10 TIMES
039500                                 PIC X(30).
039600     05  WS-NAME-SCAN-SUB           PIC S9(4) COMP.
039700     05  WS-JOIN-WORK-AREA          PIC X(61).
039800     05  WS-JOIN-LEN                PIC S9(4) COMP.
039900     05  WS-TOKEN-LEN               PIC S9(4) COMP.
040000     05  FILLER                     PIC X(05).
040100*
040200****************************************************************
040300* CALCULATOR WORK FIELDS.  TAX RATE IS CARRIED AS AN INTEGER
040400* NUMBER OF TENTHS OF A PERCENT (190 = 19.0 PCT, 70 = 7.0 PCT) SO
040500* THE INCLUDED-VAT COMPUTE NEVER HAS TO MULTIPLY A DECIMAL RATE
040600* INTO A WHOLE-CENTS FIELD - SEE 8100-CALC-ITEM-VAT BELOW AND THE
040700* 07/30/18 CHANGE LOG ENTRY.  ITEM/ORDER VALUE AND VAT ARE WHOLE
040800* MINOR-CURRENCY-UNIT (CENTS) AMOUNTS, SAME AS ART-UNIT-PRICE.
040900****************************************************************
041000 01  WS-CALC-FIELDS.
041100     05  WS-CALC-UNIT-PRICE         PIC S9(9)    COMP-3.
041200     05  WS-CALC-UNITS              PIC S9(9)    COMP-3.
041300     05  WS-CALC-ITEM-VALUE         PIC S9(9)    COMP-3.
041400     05  WS-CALC-ITEM-VAT           PIC S9(9)    COMP-3.
041500     05  WS-CALC-ORDER-VALUE        PIC S9(9)    COMP-3.
041600     05  WS-CALC-ORDER-VAT          PIC S9(9)    COMP-3.
041700     05  WS-CALC-TAX-RATE           PIC S9(4)    COMP-3.
041800     05  WS-CALC-GROSS-TIMES-RATE   PIC S9(13)   COMP-3.
041900     05  WS-CALC-RATE-PLUS-1000     PIC S9(5)    COMP-3.
042000     05  FILLER                     PIC X(08).
042100*
042200****************************************************************
042300* REPORT FORMATTER WORK FIELDS - NAME STYLES, CONTACT STYLES.
042400****************************************************************
042500 01  WS-FMT-WORK-AREA.
042600     05  WS-FMT-NAME-AREA           PIC X(61).
042700     05  WS-FMT-CONTACT-AREA        PIC X(61).
042800     05  WS-FMT-CONTACT-SUFFIX      PIC X(16).
042900     05  WS-FMT-EXTRA-COUNT         PIC S9(4) COMP.
043000     05  WS-FMT-EXTRA-COUNT-ED      PIC Z9.
043100     05  WS-FMT-STYLE               PIC S9(4) COMP.
043200     05  WS-FMT-PRICE-AREA          PIC X(16).
043300     05  FILLER                     PIC X(09).
043400*
043500****************************************************************
043600* PRICE-FORMATTER WORK FIELDS.  WS-PRICE-WHOLE-REDEF GIVES
043700* 9510-GROUP-WHOLE-UNITS A DIGIT-AT-A-TIME VIEW OF THE WHOLE-UNIT
043800* PORTION OF THE PRICE SO THE THOUSANDS SEPARATORS CAN BE BUILT
043900* UP ONE DIGIT AT A TIME - SEE THE 07/30/18 CHANGE LOG ENTRY.
044000****************************************************************
044100 01  WS-PRICE-WORK-AREA.
044200     05  WS-PRICE-ABS-VALUE         PIC S9(9) COMP-3.
044300     05  WS-PRICE-WHOLE-UNITS       PIC 9(09).
044400     05  WS-PRICE-WHOLE-REDEF REDEFINES WS-PRICE-WHOLE-UNITS.
044500         10  WS-PRICE-DIGIT OCCURS 9 TIMES
044600                            PIC 9(01).
044700     05  WS-PRICE-MINOR-UNITS       PIC 9(02).
044800     05  WS-PRICE-GROUPED           PIC X(12).
044900     05  WS-PRICE-GROUP-SUB         PIC S9(4) COMP.
045000     05  WS-PRICE-OUT-SUB           PIC S9(4) COMP.
045100     05  WS-PRICE-DIGITS-SINCE-SEP  PIC S9(4) COMP.
045200     05  WS-PRICE-SIG-COUNT         PIC S9(4) COMP.
045300     05  WS-PRICE-FIRST-GROUP-LEN   PIC S9(4) COMP.
045400     05  WS-PRICE-GROUP-QUOT        PIC S9(4) COMP.
045500     05  WS-PRICE-DECIMAL-DIGITS    PIC S9(4) COMP.
045600     05  WS-PRICE-SIGNIFICANT-SW    PIC X(01).
045700         88  WS-PRICE-SIGNIFICANT-SEEN     VALUE 'Y'.
045800     05  FILLER                     PIC X(05).
045900*
046000****************************************************************
046100* REPORT BANNER AND HEADING LINES.
046200****************************************************************
046300 01  WS-BANNER-LINE-1.
046400     05  FILLER                     PIC X(35) VALUE SPACES.
046500     05  FILLER                     PIC X(30) VALUE
046600         'ORDER ENTRY BATCH REPORT'.
046700     05  FILLER                     PIC X(95) VALUE SPACES.
046800*
046900 01  WS-BANNER-LINE-2.
047000     05  FILLER                     PIC X(35) VALUE SPACES.
047100     05  FILLER                     PIC X(30) VALUE
047200         'RUN PROGRAM ORDRPT1'.
047300     05  FILLER                     PIC X(95) VALUE SPACES.
047400*
047500 01  WS-BANNER-LINE-3.
047600     05  FILLER                     PIC X(160) VALUE SPACES.
047700*
047800 01  WS-BANNER-LINE-4.
047900     05  WS-BANNER-SECTION-TITLE    PIC X(20).
048000     05  FILLER                     PIC X(140) VALUE SPACES.
048100*
048200 01  WS-CUST-DETAIL-LINE.
048300     05  WS-CDL-ID                  PIC X(09).
048400     05  FILLER                     PIC X(02) VALUE SPACES.
048500     05  WS-CDL-NAME                PIC X(61).
048600     05  FILLER                     PIC X(02) VALUE SPACES.
048700     05  WS-CDL-CONTACTS            PIC X(61).
048800     05  FILLER                     PIC X(25) VALUE SPACES.
048900*
049000 01  WS-ART-DETAIL-LINE.
049100     05  WS-ADL-ID                  PIC X(10).
049200     05  FILLER                     PIC X(02) VALUE SPACES.
049300     05  WS-ADL-DESCRIPTION         PIC X(40).
049400     05  FILLER                     PIC X(02) VALUE SPACES.
049500     05  WS-ADL-PRICE               PIC X(16).
049600     05  FILLER                     PIC X(90) VALUE SPACES.
049700*
049800 01  WS-ORD-DETAIL-LINE.
049900     05  WS-ODL-ID                  PIC X(10).
050000     05  FILLER                     PIC X(02) VALUE SPACES.
050100     05  WS-ODL-CUST-NAME           PIC X(61).
050200     05  FILLER                     PIC X(02) VALUE SPACES.
050300     05  WS-ODL-ITEM-COUNT          PIC ZZ9.
050400     05  FILLER                     PIC X(02) VALUE SPACES.
050500     05  WS-ODL-VALUE               PIC X(16).
050600     05  FILLER                     PIC X(02) VALUE SPACES.
050700     05  WS-ODL-VAT                 PIC X(16).
050800     05  FILLER                     PIC X(46) VALUE SPACES.
050900*
051000 PROCEDURE DIVISION.
051100*
051200****************************************************************
051300* 0000-MAIN-LINE - TOP OF THE RUN.  LOAD ORDER MATTERS - ORDERS
051400* CANNOT BE RESOLVED UNTIL BOTH MASTER TABLES ARE COMPLETE.
051500****************************************************************
051600 0000-MAIN-LINE.
051700     PERFORM 0100-INITIALIZE-RUN THRU 0100-EXIT.
051800     PERFORM 1000-LOAD-CUSTOMERS THRU 1000-EXIT.
051900     PERFORM 2000-LOAD-ARTICLES THRU 2000-EXIT.
052000     PERFORM 3000-LOAD-ORDERS THRU 3000-EXIT.
052100     PERFORM 5000-PRINT-BANNER THRU 5000-EXIT.
052200     PERFORM 6000-PRINT-CUSTOMER-REPORT THRU 6000-EXIT.
052300     PERFORM 6500-PRINT-ARTICLE-REPORT THRU 6500-EXIT.
052400     PERFORM 7000-PRINT-ORDER-REPORT THRU 7000-EXIT.
052500     PERFORM 9900-TERMINATE-RUN THRU 9900-EXIT.
052600     STOP RUN.
052700*
052800****************************************************************
052900* 0100-INITIALIZE-RUN - OPENS ALL FOUR FILES, CLEARS THE TABLES
053000* AND COUNTERS, AND BUILDS TODAY'S DATE AND THE MAXIMUM ALLOWED
053100* ORDER DATE (TODAY + 1 DAY) FOR THE 3300 DATE-WINDOW CHECK.
053200****************************************************************
053300 0100-INITIALIZE-RUN.
053400     OPEN INPUT  CUSTOMER-FILE
053500     OPEN INPUT  ARTICLE-FILE
053600     OPEN INPUT  ORDER-FILE
053700     OPEN OUTPUT REPORT-FILE.
053800     MOVE 0 TO WS-CUST-COUNT.
053900     MOVE 0 TO WS-ART-COUNT.
054000     MOVE 0 TO WS-ORD-COUNT.
054100     MOVE 'N' TO WS-CUSTOMER-EOF-SW.
054200     MOVE 'N' TO WS-ARTICLE-EOF-SW.
054300     MOVE 'N' TO WS-ORDER-EOF-SW.
054400     PERFORM 0150-BUILD-TODAYS-DATE THRU 0150-EXIT.
054500     PERFORM 0160-BUILD-TOMORROWS-DATE THRU 0160-EXIT.
054600     MOVE WS-TOMORROW-CCYY-DATE TO WS-MAX-ORDER-DATE.
054700 0100-EXIT.
054800     EXIT.
054900*
055000****************************************************************
055100* 0150-BUILD-TODAYS-DATE - TKT#OE-0277 Y2K FIX.  ACCEPT FROM DATE
055200* ONLY RETURNS A 2-DIGIT YEAR, SO WE WINDOW IT: 00-49 IS 20XX,
055300* 50-99 IS 19XX.  (THE RUN DATE WILL ALWAYS BE 20XX IN PRACTICE
055400* BUT THE WINDOW IS KEPT GENERAL PER THE OE-0277 STANDARD.)
055500****************************************************************
055600 0150-BUILD-TODAYS-DATE.
055700     ACCEPT WS-TODAY-RAW-DATE FROM DATE.
055800     IF WS-TODAY-RAW-YY < 50
055900         COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-RAW-YY
056000     ELSE
056100         COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-RAW-YY
056200     END-IF.
056300     MOVE WS-TODAY-RAW-MM TO WS-TODAY-CCYY-MM.
056400     MOVE WS-TODAY-RAW-DD TO WS-TODAY-CCYY-DD.
056500 0150-EXIT.
056600     EXIT.
056700*
056800****************************************************************
056900* 0160-BUILD-TOMORROWS-DATE - ADDS ONE CALENDAR DAY TO TODAY,
057000* ROLLING MONTH AND YEAR AS NEEDED.  USES THE DAYS-IN-MONTH TABLE,
057100* ADJUSTED FOR THE CURRENT YEAR'S FEBRUARY BY 0170 BELOW.
057200****************************************************************
057300 0160-BUILD-TOMORROWS-DATE.
057400     PERFORM 0170-SET-LEAP-YEAR-FEBRUARY THRU 0170-EXIT.
057500     MOVE WS-TODAY-CCYY    TO WS-TOMORROW-CCYY.
057600     MOVE WS-TODAY-CCYY-MM TO WS-TOMORROW-CCYY-MM.
057700     COMPUTE WS-TOMORROW-CCYY-DD = WS-TODAY-CCYY-DD + 1.
057800     IF WS-TOMORROW-CCYY-DD >
057900             WS-DAYS-IN-MONTH-ENTRY (WS-TODAY-CCYY-MM)
058000         MOVE 1 TO WS-TOMORROW-CCYY-DD
058100         IF WS-TODAY-CCYY-MM = 12
058200             MOVE 1 TO WS-TOMORROW-CCYY-MM
058300             COMPUTE WS-TOMORROW-CCYY = WS-TODAY-CCYY + 1
058400         ELSE
058500             COMPUTE WS-TOMORROW-CCYY-MM = WS-TODAY-CCYY-MM + 1
058600         END-IF
058700     END-IF.
058800 0160-EXIT.
058900     EXIT.
059000*
059100****************************************************************
059200* 0170-SET-LEAP-YEAR-FEBRUARY - CLASSIC GREGORIAN RULE: DIVISIBLE
059300* BY 4 AND NOT BY 100, UNLESS ALSO DIVISIBLE BY 400.  NO INTRINSIC
059400* FUNCTIONS USED - DIVIDE ... REMAINDER STANDS IN FOR MOD.
059500****************************************************************
059600 0170-SET-LEAP-YEAR-FEBRUARY.
059700     MOVE 28 TO WS-DAYS-IN-MONTH-ENTRY (2).
059800     DIVIDE WS-TODAY-CCYY BY 4   GIVING WS-LEAP-QUOT
059900         REMAINDER WS-LEAP-REM-4.
060000     DIVIDE WS-TODAY-CCYY BY 100 GIVING WS-LEAP-QUOT
060100         REMAINDER WS-LEAP-REM-100.
060200     DIVIDE WS-TODAY-CCYY BY 400 GIVING WS-LEAP-QUOT
060300         REMAINDER WS-LEAP-REM-400.
060400     IF WS-LEAP-REM-4 = 0
060500         IF WS-LEAP-REM-100 NOT = 0 OR WS-LEAP-REM-400 = 0
060600             MOVE 29 TO WS-DAYS-IN-MONTH-ENTRY (2)
060700         END-IF
060800     END-IF.
060900 0170-EXIT.
061000     EXIT.
061100*
061200****************************************************************
061300* CUSTOMER LOAD - 1000 SERIES.
061400****************************************************************
061500 1000-LOAD-CUSTOMERS.
061600     PERFORM 1100-READ-CUSTOMER-RECORD THRU 1100-EXIT.
061700     PERFORM 1150-PROCESS-ONE-CUSTOMER THRU 1150-EXIT
061800         UNTIL CUSTOMER-EOF.
061900 1000-EXIT.
062000     EXIT.
062100*
062200 1100-READ-CUSTOMER-RECORD.
062300     READ CUSTOMER-FILE
062400         AT END
062500             MOVE 'Y' TO WS-CUSTOMER-EOF-SW
062600     END-READ.
062700 1100-EXIT.
062800     EXIT.
062900*
063000 1150-PROCESS-ONE-CUSTOMER.
063100     PERFORM 1200-VALIDATE-AND-STORE-CUSTOMER THRU 1200-EXIT.
063200     PERFORM 1100-READ-CUSTOMER-RECORD THRU 1100-EXIT.
063300 1150-EXIT.
063400     EXIT.
063500*
063600****************************************************************
063700* 1200-VALIDATE-AND-STORE-CUSTOMER - CUST-ID-IN IS MANDATORY (A
063800* ZERO ID RECORD IS SKIPPED, NOT STORED).  INSERT-OR-REPLACE BY
063900* ID - A REPEATED ID OVERWRITES THE EARLIER SLOT RATHER THAN
064000* ADDING A NEW ONE, PER THE LAST-LOADED-WINS RULE.
064100****************************************************************
064200 1200-VALIDATE-AND-STORE-CUSTOMER.
064300     MOVE 'Y' TO WS-CUST-VALID-SW.
064400     IF CUST-ID-IN = 0
064500         MOVE 'N' TO WS-CUST-VALID-SW
064600     END-IF.
064700     IF NOT WS-CUST-HDR-VALID
064800         GO TO 1200-EXIT
064900     END-IF.
065000     MOVE CUST-ID-IN TO WS-WORK-CUST-ID.
065100     PERFORM 4000-FIND-CUSTOMER-BY-ID THRU 4000-EXIT.
065200     IF WS-ID-FOUND
065300         MOVE WS-FOUND-SUB TO WS-SUB1
065400     ELSE
065500         ADD 1 TO WS-CUST-COUNT
065600         MOVE WS-CUST-COUNT TO WS-SUB1
065700     END-IF.
065800     MOVE 'Y' TO WS-CUST-SLOT-USED-SW (WS-SUB1).
065900     MOVE CUST-ID-IN TO WS-CUST-ID (WS-SUB1).
066000     PERFORM 1300-TRIM-AND-SET-CUST-NAME THRU 1300-EXIT.
066100     MOVE 0 TO WS-CUST-CONTACT-COUNT (WS-SUB1).
066200     PERFORM 1400-ADD-CUSTOMER-CONTACTS THRU 1400-EXIT.
066300 1200-EXIT.
066400     EXIT.
066500*
066600****************************************************************
066700* 1300-TRIM-AND-SET-CUST-NAME - LAST NAME AND FIRST NAME ARE
066800* SPLIT FROM THE TWO RAW INPUT FIELDS USING THE SAME SEPARATOR
066900* RULE: A COMMA OR SEMICOLON SPLITS LAST FROM FIRST; OTHERWISE THE
067000* LAST WHITESPACE-DELIMITED TOKEN IS THE LAST NAME AND EVERYTHING
067100* BEFORE IT IS THE FIRST NAME.
067200****************************************************************
067300 1300-TRIM-AND-SET-CUST-NAME.
067400     MOVE CUST-LAST-NAME-IN TO WS-TRIM-IN.
067500     PERFORM 9100-TRIM-RAW-FIELD THRU 9100-EXIT.
067600     MOVE SPACES TO WS-RAW-NAME-FIELD.
067700     MOVE WS-TRIM-OUT TO WS-RAW-NAME-FIELD (1:40).
067800     MOVE CUST-FIRST-NAME-IN TO WS-TRIM-IN.
067900     PERFORM 9100-TRIM-RAW-FIELD THRU 9100-EXIT.
068000     IF WS-TRIM-OUT NOT = SPACES
068100         MOVE SPACE TO WS-RAW-NAME-FIELD (41:1)
068200         MOVE WS-TRIM-OUT TO WS-RAW-NAME-FIELD (42:20)
068300     END-IF.
068400     PERFORM 9150-SPLIT-RAW-NAME-FIELD THRU 9150-EXIT.
068500 1300-EXIT.
068600     EXIT.
068700*
068800****************************************************************
068900* 1400-ADD-CUSTOMER-CONTACTS - EACH RAW CONTACT STRING IS TRIMMED;
069000* A CONTACT SHORTER THAN 6 CHARACTERS AFTER TRIM, OR A DUPLICATE
069100* OF A CONTACT ALREADY ON THE SLOT, IS SILENTLY DROPPED.
069200****************************************************************
069300 1400-ADD-CUSTOMER-CONTACTS.
069400     PERFORM 1450-ADD-ONE-CONTACT THRU 1450-EXIT
069500         VARYING WS-SUB2 FROM 1 BY 1
069600         UNTIL WS-SUB2 > CUST-CONTACT-COUNT-IN
069700            OR WS-SUB2 > 15.
069800 1400-EXIT.
069900     EXIT.
070000*
070100 1450-ADD-ONE-CONTACT.
070200     MOVE CUST-CONTACTS-IN (WS-SUB2) TO WS-TRIM-IN.
070300     PERFORM 9100-TRIM-RAW-FIELD THRU 9100-EXIT.
070400     MOVE 0 TO WS-FIELD-LENGTH.
070500     INSPECT WS-TRIM-OUT TALLYING WS-FIELD-LENGTH
070600         FOR CHARACTERS BEFORE INITIAL SPACES.
070700     IF WS-FIELD-LENGTH < 6
070800         GO TO 1450-EXIT
070900*                                   TOO SHORT AFTER TRIM - DROP.
071000     END-IF.
071100     PERFORM 9200-CONTACT-ALREADY-PRESENT THRU 9200-EXIT.
071200     IF WS-CONTACT-IS-DUP
071300         GO TO 1450-EXIT
071400*                                   ALREADY ON FILE - DROP.
071500     END-IF.
071600     ADD 1 TO WS-CUST-CONTACT-COUNT (WS-SUB1).
071700     MOVE WS-TRIM-OUT TO
071800         WS-CUST-CONTACTS (WS-SUB1, WS-CUST-CONTACT-COUNT (WS-SUB1)).
071900 1450-EXIT.
072000     EXIT.
072100*
072200****************************************************************
072300* ARTICLE LOAD - 2000 SERIES.
072400****************************************************************
072500 2000-LOAD-ARTICLES.
072600     PERFORM 2100-READ-ARTICLE-RECORD THRU 2100-EXIT.
072700     PERFORM 2150-PROCESS-ONE-ARTICLE THRU 2150-EXIT
072800         UNTIL ARTICLE-EOF.
072900 2000-EXIT.
073000     EXIT.
073100*
073200 2100-READ-ARTICLE-RECORD.
073300     READ ARTICLE-FILE
073400         AT END
073500             MOVE 'Y' TO WS-ARTICLE-EOF-SW
073600     END-READ.
073700 2100-EXIT.
073800     EXIT.
073900*
074000 2150-PROCESS-ONE-ARTICLE.
074100     PERFORM 2200-VALIDATE-AND-STORE-ARTICLE THRU 2200-EXIT.
074200     PERFORM 2100-READ-ARTICLE-RECORD THRU 2100-EXIT.
074300 2150-EXIT.
074400     EXIT.
074500*
074600****************************************************************
074700* 2200-VALIDATE-AND-STORE-ARTICLE - ART-ID-IN, ART-DESCRIPTION-IN
074800* ARE MANDATORY AND ART-UNIT-PRICE-IN MAY NOT BE NEGATIVE - A
074900* RECORD FAILING ANY OF THE THREE IS SKIPPED, NOT STORED (TKT#
075000* OE-0399).  A BLANK CURRENCY DEFAULTS TO EUR; AN UNRECOGNIZED OR
075100* BLANK TAX CODE DEFAULTS TO '1' (GERMAN VAT) - SEE 2300 BELOW.
075200****************************************************************
075300 2200-VALIDATE-AND-STORE-ARTICLE.
075400     MOVE 'Y' TO WS-ART-VALID-SW.
075500     IF ART-ID-IN = SPACES
075600         MOVE 'N' TO WS-ART-VALID-SW
075700     END-IF.
075800     IF ART-DESCRIPTION-IN = SPACES
075900         MOVE 'N' TO WS-ART-VALID-SW
076000     END-IF.
076100     IF ART-UNIT-PRICE-IN < 0
076200         MOVE 'N' TO WS-ART-VALID-SW
076300     END-IF.
076400     IF NOT WS-ART-HDR-VALID
076500         GO TO 2200-EXIT
076600     END-IF.
076700     MOVE ART-ID-IN TO WS-WORK-ARTICLE-ID.
076800     PERFORM 4100-FIND-ARTICLE-BY-ID THRU 4100-EXIT.
076900     IF WS-ID-FOUND
077000         MOVE WS-FOUND-SUB TO WS-SUB1
077100     ELSE
077200         ADD 1 TO WS-ART-COUNT
077300         MOVE WS-ART-COUNT TO WS-SUB1
077400     END-IF.
077500     MOVE 'Y' TO WS-ART-SLOT-USED-SW (WS-SUB1).
077600     MOVE ART-ID-IN          TO WS-ART-ID (WS-SUB1).
077700     MOVE ART-DESCRIPTION-IN TO WS-ART-DESCRIPTION (WS-SUB1).
077800     MOVE ART-UNIT-PRICE-IN  TO WS-ART-UNIT-PRICE (WS-SUB1).
077900     IF ART-CURRENCY-IN = SPACES
078000         MOVE 'EUR' TO WS-ART-CURRENCY (WS-SUB1)
078100     ELSE
078200         MOVE ART-CURRENCY-IN TO WS-ART-CURRENCY (WS-SUB1)
078300     END-IF.
078400     PERFORM 2300-SET-ARTICLE-TAX-CODE THRU 2300-EXIT.
078500 2200-EXIT.
078600     EXIT.
078700*
078800 2300-SET-ARTICLE-TAX-CODE.
078900     IF ART-TAX-CODE-IN = '0' OR '1' OR '2'
079000         MOVE ART-TAX-CODE-IN TO WS-ART-TAX-CODE (WS-SUB1)
079100     ELSE
079200         MOVE '1' TO WS-ART-TAX-CODE (WS-SUB1)
079300     END-IF.
079400 2300-EXIT.
079500     EXIT.
079600*
079700****************************************************************
079800* ORDER LOAD - 3000 SERIES.  MUST RUN AFTER BOTH TABLES ABOVE ARE
079900* COMPLETE (SEE 0000-MAIN-LINE).
080000****************************************************************
080100 3000-LOAD-ORDERS.
080200     PERFORM 3100-READ-ORDER-RECORD THRU 3100-EXIT.
080300     PERFORM 3150-PROCESS-ONE-ORDER THRU 3150-EXIT
080400         UNTIL ORDER-EOF.
080500 3000-EXIT.
080600     EXIT.
080700*
080800 3100-READ-ORDER-RECORD.
080900     READ ORDER-FILE
081000         AT END
081100             MOVE 'Y' TO WS-ORDER-EOF-SW
081200     END-READ.
081300 3100-EXIT.
081400     EXIT.
081500*
081600****************************************************************
081700* 3150-PROCESS-ONE-ORDER - AN ORDER WHOSE CUSTOMER CANNOT BE
081800* RESOLVED, OR WHICH RESOLVES ZERO ITEMS (EVERY LINE ITEM FAILED
081900* 3650's CHECKS), IS DROPPED ENTIRELY - 3750-STORE-ORDER IS NOT
082000* PERFORMED, SO NOTHING IS STORED OR PRINTED FOR IT (TKT#OE-0399).
082100****************************************************************
082200 3150-PROCESS-ONE-ORDER.
082300     PERFORM 3300-VALIDATE-ORDER-HEADER THRU 3300-EXIT.
082400     IF WS-ORD-HDR-VALID
082500         PERFORM 3500-RESOLVE-CUSTOMER THRU 3500-EXIT
082600         IF WS-ID-FOUND
082700             PERFORM 3600-RESOLVE-ORDER-ITEMS THRU 3600-EXIT
082800             IF WS-RESOLVED-ITEM-COUNT > 0
082900                 PERFORM 3750-STORE-ORDER THRU 3750-EXIT
083000             END-IF
083100         END-IF
083200     END-IF.
083300     PERFORM 3100-READ-ORDER-RECORD THRU 3100-EXIT.
083400 3150-EXIT.
083500     EXIT.
083600*
083700****************************************************************
083800* 3300-VALIDATE-ORDER-HEADER - ORD-ID-IN IS MANDATORY.  ORD-
083900* CREATED-DATE-IN MUST FALL BETWEEN THE SHOP'S GO-LIVE DATE
084000* (WS0100-MIN-ORDER-DATE) AND TOMORROW (WS-MAX-ORDER-DATE), BOTH
084100* INCLUSIVE.  THE CANDIDATE HEADER IS STAGED, NOT YET STORED.
084200****************************************************************
084300 3300-VALIDATE-ORDER-HEADER.
084400     MOVE 'Y' TO WS-ORD-HDR-VALID-SW.
084500     IF ORD-ID-IN = SPACES
084600         MOVE 'N' TO WS-ORD-HDR-VALID-SW
084700     END-IF.
084800     IF ORD-CREATED-DATE-IN < WS0100-MIN-ORDER-DATE
084900        OR ORD-CREATED-DATE-IN > WS-MAX-ORDER-DATE
085000         MOVE 'N' TO WS-ORD-HDR-VALID-SW
085100     END-IF.
085200     IF NOT WS-ORD-HDR-VALID
085300         GO TO 3300-EXIT
085400     END-IF.
085500     MOVE ORD-ID-IN           TO WS-STG-ORD-ID.
085600     MOVE ORD-CUST-ID-IN      TO WS-STG-ORD-CUST-ID.
085700     MOVE ORD-CREATED-DATE-IN TO WS-STG-ORD-CREATED-DATE.
085800     MOVE ORD-CREATED-TIME-IN TO WS-STG-ORD-CREATED-TIME.
085900 3300-EXIT.
086000     EXIT.
086100*
086200****************************************************************
086300* 3500-RESOLVE-CUSTOMER - ORD-CUST-ID-IN MUST NAME A CUSTOMER
086400* ALREADY ON FILE.  IF NOT, THE WHOLE ORDER IS DROPPED.
086500****************************************************************
086600 3500-RESOLVE-CUSTOMER.
086700     MOVE WS-STG-ORD-CUST-ID TO WS-WORK-CUST-ID.
086800     PERFORM 4000-FIND-CUSTOMER-BY-ID THRU 4000-EXIT.
086900 3500-EXIT.
087000     EXIT.
087100*
087200****************************************************************
087300* 3600-RESOLVE-ORDER-ITEMS - EACH ITEM'S ARTICLE ID MUST NAME AN
087400* ARTICLE ALREADY ON FILE AND ITS UNITS MUST BE GREATER THAN ZERO;
087500* AN ITEM FAILING EITHER CHECK IS SKIPPED (NOT THE WHOLE ORDER).
087600* RESOLVED ITEMS ARE STAGED IN ORDER, COMPACTED - A SKIPPED ITEM
087700* LEAVES NO GAP.
087800****************************************************************
087900 3600-RESOLVE-ORDER-ITEMS.
088000     MOVE 0 TO WS-RESOLVED-ITEM-COUNT.
088100     PERFORM 3650-RESOLVE-ONE-ITEM THRU 3650-EXIT
088200         VARYING WS-SUB2 FROM 1 BY 1
088300         UNTIL WS-SUB2 > ORD-ITEM-COUNT-IN
088400            OR WS-SUB2 > 20.
088500 3600-EXIT.
088600     EXIT.
088700*
088800 3650-RESOLVE-ONE-ITEM.
088900     IF ORD-ITEM-UNITS-IN (WS-SUB2) = 0
089000         GO TO 3650-EXIT
089100*                                   ZERO UNITS - SKIP THE ITEM.
089200     END-IF.
089300     MOVE ORD-ITEM-ARTICLE-ID-IN (WS-SUB2) TO WS-WORK-ARTICLE-ID.
089400     PERFORM 4100-FIND-ARTICLE-BY-ID THRU 4100-EXIT.
089500     IF NOT WS-ID-FOUND
089600         GO TO 3650-EXIT
089700*                                   UNKNOWN ARTICLE - SKIP ITEM.
089800     END-IF.
089900     ADD 1 TO WS-RESOLVED-ITEM-COUNT.
090000     MOVE ORD-ITEM-ARTICLE-ID-IN (WS-SUB2) TO
090100         WS-STG-ITEM-ARTICLE-ID (WS-RESOLVED-ITEM-COUNT).
090200     MOVE ORD-ITEM-UNITS-IN (WS-SUB2) TO
090300         WS-STG-ITEM-UNITS (WS-RESOLVED-ITEM-COUNT).
090400 3650-EXIT.
090500     EXIT.
090600*
090700****************************************************************
090800* 3750-STORE-ORDER - INSERT-OR-REPLACE BY ORD-ID, SAME RULE AS
090900* CUSTOMERS AND ARTICLES.  THE STAGED HEADER AND ITEMS ARE COPIED
091000* DOWN TO THE REAL TABLE SLOT.
091100****************************************************************
091200 3750-STORE-ORDER.
091300     MOVE WS-STG-ORD-ID TO WS-WORK-ARTICLE-ID.
091400     PERFORM 4200-FIND-ORDER-BY-ID THRU 4200-EXIT.
091500     IF WS-ID-FOUND
091600         MOVE WS-FOUND-SUB TO WS-SUB1
091700     ELSE
091800         ADD 1 TO WS-ORD-COUNT
091900         MOVE WS-ORD-COUNT TO WS-SUB1
092000     END-IF.
092100     MOVE 'Y' TO WS-ORD-SLOT-USED-SW (WS-SUB1).
092200     MOVE WS-STG-ORD-ID           TO WS-ORD-ID (WS-SUB1).
092300     MOVE WS-STG-ORD-CUST-ID      TO WS-ORD-CUST-ID (WS-SUB1).
092400     MOVE WS-STG-ORD-CREATED-DATE TO WS-ORD-CREATED-DATE (WS-SUB1).
092500     MOVE WS-STG-ORD-CREATED-TIME TO WS-ORD-CREATED-TIME (WS-SUB1).
092600     MOVE WS-RESOLVED-ITEM-COUNT  TO WS-ORD-ITEM-COUNT (WS-SUB1).
092700     PERFORM 3760-COPY-ONE-ITEM THRU 3760-EXIT
092800         VARYING WS-SUB2 FROM 1 BY 1
092900         UNTIL WS-SUB2 > WS-RESOLVED-ITEM-COUNT.
093000 3750-EXIT.
093100     EXIT.
093200*
093300 3760-COPY-ONE-ITEM.
093400     MOVE WS-STG-ITEM-ARTICLE-ID (WS-SUB2) TO
093500         WS-ORD-ITEM-ARTICLE-ID (WS-SUB1, WS-SUB2).
093600     MOVE WS-STG-ITEM-UNITS (WS-SUB2) TO
093700         WS-ORD-ITEM-UNITS (WS-SUB1, WS-SUB2).
093800 3760-EXIT.
093900     EXIT.
094000*
094100****************************************************************
094200* TABLE LOOKUPS - 4000 SERIES.  EACH SCANS THE WHOLE TABLE, NEVER
094300* STOPPING EARLY ON THE FIRST UNUSED SLOT - SEE TKT#OE-0131 IN
094400* THE CHANGE LOG ABOVE.  WS-FOUND-SW/WS-FOUND-SUB ARE THE RESULT;
094500* THE CUSTOMER KEY TO LOOK UP IS PASSED IN WS-WORK-CUST-ID (THE
094600* CUSTOMER ID IS NUMERIC, SO IT CANNOT SHARE THE GENERIC ARTICLE/
094700* ORDER KEY AREA); THE ARTICLE AND ORDER KEY IS PASSED IN
094800* WS-WORK-ARTICLE-ID (REUSED AS A GENERIC 10-BYTE KEY AREA FOR
094900* BOTH OF THOSE TABLES).  CALLERS MUST MOVE THE KEY INTO THE
095000* RIGHT WORK FIELD BEFORE PERFORMING THE FIND - SEE TKT#OE-0398.
095100****************************************************************
095200 4000-FIND-CUSTOMER-BY-ID.
095300     MOVE 'N' TO WS-FOUND-SW.
095400     MOVE 0   TO WS-FOUND-SUB.
095500     PERFORM 4050-CHECK-ONE-CUST-SLOT THRU 4050-EXIT
095600         VARYING WS-SUB3 FROM 1 BY 1
095700         UNTIL WS-SUB3 > WS-CUST-COUNT.
095800 4000-EXIT.
095900     EXIT.
096000*
096100 4050-CHECK-ONE-CUST-SLOT.
096200     IF WS-CUST-SLOT-USED (WS-SUB3)
096300        AND WS-CUST-ID (WS-SUB3) = WS-WORK-CUST-ID
096400         MOVE 'Y' TO WS-FOUND-SW
096500         MOVE WS-SUB3 TO WS-FOUND-SUB
096600     END-IF.
096700 4050-EXIT.
096800     EXIT.
096900*
097000 4100-FIND-ARTICLE-BY-ID.
097100     MOVE 'N' TO WS-FOUND-SW.
097200     MOVE 0   TO WS-FOUND-SUB.
097300     PERFORM 4150-CHECK-ONE-ART-SLOT THRU 4150-EXIT
097400         VARYING WS-SUB3 FROM 1 BY 1
097500         UNTIL WS-SUB3 > WS-ART-COUNT.
097600 4100-EXIT.
097700     EXIT.
097800*
097900 4150-CHECK-ONE-ART-SLOT.
098000     IF WS-ART-SLOT-USED (WS-SUB3)
098100        AND WS-ART-ID (WS-SUB3) = WS-WORK-ARTICLE-ID
098200         MOVE 'Y' TO WS-FOUND-SW
098300         MOVE WS-SUB3 TO WS-FOUND-SUB
098400     END-IF.
098500 4150-EXIT.
098600     EXIT.
098700*
098800 4200-FIND-ORDER-BY-ID.
098900     MOVE 'N' TO WS-FOUND-SW.
099000     MOVE 0   TO WS-FOUND-SUB.
099100     PERFORM 4250-CHECK-ONE-ORD-SLOT THRU 4250-EXIT
099200         VARYING WS-SUB3 FROM 1 BY 1
099300         UNTIL WS-SUB3 > WS-ORD-COUNT.
099400 4200-EXIT.
099500     EXIT.
099600*
099700 4250-CHECK-ONE-ORD-SLOT.
099800     IF WS-ORD-SLOT-USED (WS-SUB3)
099900        AND WS-ORD-ID (WS-SUB3) = WS-WORK-ARTICLE-ID
100000         MOVE 'Y' TO WS-FOUND-SW
100100         MOVE WS-SUB3 TO WS-FOUND-SUB
100200     END-IF.
100300 4250-EXIT.
100400     EXIT.
100500*
100600****************************************************************
100700* 5000-PRINT-BANNER - TOP-OF-RUN BANNER, ONE PER RUN.
100800****************************************************************
100900 5000-PRINT-BANNER.
101000     WRITE REPORT-RECORD FROM WS-BANNER-LINE-1.
101100     WRITE REPORT-RECORD FROM WS-BANNER-LINE-2.
101200     WRITE REPORT-RECORD FROM WS-BANNER-LINE-3.
101300 5000-EXIT.
101400     EXIT.
101500*
101600****************************************************************
101700* CUSTOMER REPORT - 6000 SERIES.  HOME OFFICE IS STUTTGART -
101800* SECTION HEADINGS HAVE RUN IN GERMAN SINCE THE ORIGINAL SAM1
101900* DESK-CHECK COPY AND WERE NEVER RETRANSLATED; LEAVE "Kunden:"
102000* AS-IS.
102100****************************************************************
102200 6000-PRINT-CUSTOMER-REPORT.
102300     MOVE 'Kunden:' TO WS-BANNER-SECTION-TITLE.
102400     WRITE REPORT-RECORD FROM WS-BANNER-LINE-4.
102500     PERFORM 6050-PRINT-CUST-LINE-IF-USED THRU 6050-EXIT
102600         VARYING WS-SUB1 FROM 1 BY 1
102700         UNTIL WS-SUB1 > WS-CUST-COUNT.
102800 6000-EXIT.
102900     EXIT.
103000*
103100 6050-PRINT-CUST-LINE-IF-USED.
103200     IF WS-CUST-SLOT-USED (WS-SUB1)
103300         PERFORM 6100-PRINT-ONE-CUSTOMER-LINE THRU 6100-EXIT
103400     END-IF.
103500 6050-EXIT.
103600     EXIT.
103700*
103800****************************************************************
103900* 6100-PRINT-ONE-CUSTOMER-LINE - ID, FORMATTED NAME (STYLE 0 -
104000* "LAST, FIRST"), FORMATTED CONTACTS (STYLE 1 - FIRST CONTACT
104100* PLUS A "(+N CONTACTS)" SUFFIX WHEN MORE THAN ONE IS ON FILE).
104200* SEE 9300/9400 BELOW FOR THE FULL STYLE TABLES.
104300****************************************************************
104400 6100-PRINT-ONE-CUSTOMER-LINE.
104500     MOVE WS-CUST-ID (WS-SUB1) TO WS-CDL-ID.
104600     MOVE 0 TO WS-FMT-STYLE.
104700     PERFORM 9300-FORMAT-CUST-NAME THRU 9300-EXIT.
104800     MOVE WS-FMT-NAME-AREA TO WS-CDL-NAME.
104900     MOVE 1 TO WS-FMT-STYLE.
105000     PERFORM 9400-FORMAT-CONTACTS THRU 9400-EXIT.
105100     MOVE WS-FMT-CONTACT-AREA TO WS-CDL-CONTACTS.
105200     WRITE REPORT-RECORD FROM WS-CUST-DETAIL-LINE.
105300 6100-EXIT.
105400     EXIT.
105500*
105600****************************************************************
105700* ARTICLE REPORT - 6500 SERIES.  HEADING LITERAL IS "Artikel:".
105800****************************************************************
105900 6500-PRINT-ARTICLE-REPORT.
106000     MOVE 'Artikel:' TO WS-BANNER-SECTION-TITLE.
106100     WRITE REPORT-RECORD FROM WS-BANNER-LINE-4.
106200     PERFORM 6550-PRINT-ART-LINE-IF-USED THRU 6550-EXIT
106300         VARYING WS-SUB1 FROM 1 BY 1
106400         UNTIL WS-SUB1 > WS-ART-COUNT.
106500 6500-EXIT.
106600     EXIT.
106700*
106800 6550-PRINT-ART-LINE-IF-USED.
106900     IF WS-ART-SLOT-USED (WS-SUB1)
107000         PERFORM 6600-PRINT-ONE-ARTICLE-LINE THRU 6600-EXIT
107100     END-IF.
107200 6550-EXIT.
107300     EXIT.
107400*
107500****************************************************************
107600* 6600-PRINT-ONE-ARTICLE-LINE - ID, DESCRIPTION, UNIT PRICE
107700* FORMATTED STYLE 1 ("N.NN EUR" - SEE 9500-FORMAT-PRICE).
107800****************************************************************
107900 6600-PRINT-ONE-ARTICLE-LINE.
108000     MOVE WS-ART-ID (WS-SUB1)          TO WS-ADL-ID.
108100     MOVE WS-ART-DESCRIPTION (WS-SUB1) TO WS-ADL-DESCRIPTION.
108200     MOVE WS-ART-UNIT-PRICE (WS-SUB1)  TO WS-CALC-ITEM-VALUE.
108300     MOVE 1 TO WS-FMT-STYLE.
108400     PERFORM 9500-FORMAT-PRICE THRU 9500-EXIT.
108500     MOVE WS-FMT-PRICE-AREA TO WS-ADL-PRICE.
108600     WRITE REPORT-RECORD FROM WS-ART-DETAIL-LINE.
108700 6600-EXIT.
108800     EXIT.
108900*
109000****************************************************************
109100* ORDER REPORT - 7000 SERIES.  HEADING LITERAL IS "Bestellungen:".
109200* EACH LINE SHOWS ID, THE CUSTOMER'S FORMATTED NAME (STYLE 0 -
109300* "LAST, FIRST"), RESOLVED ITEM COUNT, TOTAL VALUE AND TOTAL
109400* INCLUDED VAT ACROSS ALL ITS RESOLVED ITEMS - SEE THE 8000-
109500* SERIES CALCULATOR (TKT#OE-0399).
109600****************************************************************
109700 7000-PRINT-ORDER-REPORT.
109800     MOVE 'Bestellungen:' TO WS-BANNER-SECTION-TITLE.
109900     WRITE REPORT-RECORD FROM WS-BANNER-LINE-4.
110000     PERFORM 7050-PRINT-ORD-LINE-IF-USED THRU 7050-EXIT
110100         VARYING WS-SUB1 FROM 1 BY 1
110200         UNTIL WS-SUB1 > WS-ORD-COUNT.
110300 7000-EXIT.
110400     EXIT.
110500*
110600 7050-PRINT-ORD-LINE-IF-USED.
110700     IF WS-ORD-SLOT-USED (WS-SUB1)
110800         PERFORM 7100-PRINT-ONE-ORDER-LINE THRU 7100-EXIT
110900     END-IF.
111000 7050-EXIT.
111100     EXIT.
111200*
111300 7100-PRINT-ONE-ORDER-LINE.
111400     MOVE WS-ORD-ID (WS-SUB1)         TO WS-ODL-ID.
111500     MOVE WS-ORD-ITEM-COUNT (WS-SUB1) TO WS-ODL-ITEM-COUNT.
111600     MOVE WS-ORD-CUST-ID (WS-SUB1)    TO WS-WORK-CUST-ID.
111700     PERFORM 8200-CALC-ORDER-TOTALS THRU 8200-EXIT.
111800     MOVE WS-CALC-ORDER-VALUE TO WS-CALC-ITEM-VALUE.
111900     MOVE 1 TO WS-FMT-STYLE.
112000     PERFORM 9500-FORMAT-PRICE THRU 9500-EXIT.
112100     MOVE WS-FMT-PRICE-AREA TO WS-ODL-VALUE.
112200     MOVE WS-CALC-ORDER-VAT TO WS-CALC-ITEM-VALUE.
112300     MOVE 1 TO WS-FMT-STYLE.
112400     PERFORM 9500-FORMAT-PRICE THRU 9500-EXIT.
112500     MOVE WS-FMT-PRICE-AREA TO WS-ODL-VAT.
112600     MOVE WS-SUB1 TO WS-ODL-SAVE-SUB.
112700     PERFORM 4000-FIND-CUSTOMER-BY-ID THRU 4000-EXIT.
112800     IF WS-ID-FOUND
112900         MOVE WS-FOUND-SUB TO WS-SUB1
113000         MOVE 0 TO WS-FMT-STYLE
113100         PERFORM 9300-FORMAT-CUST-NAME THRU 9300-EXIT
113200         MOVE WS-FMT-NAME-AREA TO WS-ODL-CUST-NAME
113300     ELSE
113400         MOVE SPACES TO WS-ODL-CUST-NAME
113500     END-IF.
113600     MOVE WS-ODL-SAVE-SUB TO WS-SUB1.
113700     WRITE REPORT-RECORD FROM WS-ORD-DETAIL-LINE.
113800 7100-EXIT.
113900     EXIT.
114000*
114100****************************************************************
114200* CALCULATOR - 8000 SERIES.  PORTED FROM THE ORIGINAL DESK-CHECK
114300* SPREADSHEET FORMULA "VAT = GROSS * RATE / (1 + RATE)" WHERE
114400* GROSS IS TAX-INCLUSIVE.  REWORKED 07/30/18 (TKT#OE-0396) TO USE
114500* AN INTEGER TENTHS-OF-A-PERCENT RATE SO THE DIVISION NEVER LOSES
114600* THE RATE'S FRACTIONAL DIGIT - SEE 8100 AND 8300 BELOW.
114700****************************************************************
114800 8000-CALC-ITEM-VALUE.
114900     COMPUTE WS-CALC-ITEM-VALUE =
115000         WS-CALC-UNIT-PRICE * WS-CALC-UNITS.
115100 8000-EXIT.
115200     EXIT.
115300*
115400****************************************************************
115500* 8100-CALC-ITEM-VAT - WS-CALC-TAX-RATE IS TENTHS OF A PERCENT
115600* (190 = 19.0 PCT).  VAT = ROUND(GROSS * RATE / (1000 + RATE)),
115700* ALGEBRAICALLY THE SAME AS GROSS * (RATE/100) / (1 + RATE/100)
115800* WITH NUMERATOR AND DENOMINATOR BOTH MULTIPLIED BY 10.  A ZERO OR
115900* NEGATIVE GROSS VALUE ALWAYS YIELDS ZERO VAT.
116000****************************************************************
116100 8100-CALC-ITEM-VAT.
116200     IF WS-CALC-ITEM-VALUE NOT > 0
116300         MOVE 0 TO WS-CALC-ITEM-VAT
116400         GO TO 8100-EXIT
116500     END-IF.
116600     COMPUTE WS-CALC-GROSS-TIMES-RATE =
116700         WS-CALC-ITEM-VALUE * WS-CALC-TAX-RATE.
116800     COMPUTE WS-CALC-RATE-PLUS-1000 = 1000 + WS-CALC-TAX-RATE.
116900     COMPUTE WS-CALC-ITEM-VAT ROUNDED =
117000         WS-CALC-GROSS-TIMES-RATE / WS-CALC-RATE-PLUS-1000.
117100 8100-EXIT.
117200     EXIT.
117300*
117400****************************************************************
117500* 8200-CALC-ORDER-TOTALS - ACCUMULATES ITEM VALUE AND ITEM VAT
117600* ACROSS ALL OF THE ORDER'S RESOLVED ITEMS.  WS-SUB1 MUST STILL
117700* BE SET TO THE ORDER'S SLOT NUMBER BY THE CALLER (SEE 7100).
117800****************************************************************
117900 8200-CALC-ORDER-TOTALS.
118000     MOVE 0 TO WS-CALC-ORDER-VALUE.
118100     MOVE 0 TO WS-CALC-ORDER-VAT.
118200     PERFORM 8250-CALC-ONE-ITEM-TOTAL THRU 8250-EXIT
118300         VARYING WS-SUB3 FROM 1 BY 1
118400         UNTIL WS-SUB3 > WS-ORD-ITEM-COUNT (WS-SUB1).
118500 8200-EXIT.
118600     EXIT.
118700*
118800 8250-CALC-ONE-ITEM-TOTAL.
118900     MOVE WS-ORD-ITEM-ARTICLE-ID (WS-SUB1, WS-SUB3) TO
119000         WS-WORK-ARTICLE-ID.
119100     PERFORM 4100-FIND-ARTICLE-BY-ID THRU 4100-EXIT.
119200     IF NOT WS-ID-FOUND
119300         GO TO 8250-EXIT
119400     END-IF.
119500     MOVE WS-ART-UNIT-PRICE (WS-FOUND-SUB) TO WS-CALC-UNIT-PRICE.
119600     MOVE WS-ORD-ITEM-UNITS (WS-SUB1, WS-SUB3) TO WS-CALC-UNITS.
119700     PERFORM 8000-CALC-ITEM-VALUE THRU 8000-EXIT.
119800     MOVE WS-ART-TAX-CODE (WS-FOUND-SUB) TO WS-WORK-ARTICLE-ID.
119900     PERFORM 8300-LOOKUP-TAX-RATE THRU 8300-EXIT.
120000     PERFORM 8100-CALC-ITEM-VAT THRU 8100-EXIT.
120100     ADD WS-CALC-ITEM-VALUE TO WS-CALC-ORDER-VALUE.
120200     ADD WS-CALC-ITEM-VAT   TO WS-CALC-ORDER-VAT.
120300 8250-EXIT.
120400     EXIT.
120500*
120600****************************************************************
120700* 8300-LOOKUP-TAX-RATE - TAX CODE IS PASSED IN THE FIRST BYTE OF
120800* WS-WORK-ARTICLE-ID.  '0' TAXFREE, '1' GERMAN VAT, '2' GERMAN VAT
120900* REDUCED.  RATE IS RETURNED IN TENTHS OF A PERCENT.
121000****************************************************************
121100 8300-LOOKUP-TAX-RATE.
121200     EVALUATE WS-WORK-ARTICLE-ID (1:1)
121300         WHEN '0'
121400             MOVE 0   TO WS-CALC-TAX-RATE
121500         WHEN '2'
121600             MOVE 70  TO WS-CALC-TAX-RATE
121700         WHEN OTHER
121800             MOVE 190 TO WS-CALC-TAX-RATE
121900     END-EVALUATE.
122000 8300-EXIT.
122100     EXIT.
122200*
122300****************************************************************
122400* FORMATTER - 9000 SERIES.  TRIM, NAME SPLIT, NAME FORMAT, CONTACT
122500* FORMAT, PRICE FORMAT.  STYLE CODES NOT ON THE SUPPORTED LIST
122600* ALWAYS FALL BACK TO STYLE 0 - NEVER ABEND ON A BAD STYLE CODE.
122700****************************************************************
122800****************************************************************
122900* 9100-TRIM-RAW-FIELD - STRIPS LEADING WHITESPACE BY LEFT-
123000* JUSTIFYING INTO WS-TRIM-OUT, THEN STRIPS TRAILING BLANKS,
123100* QUOTES, COMMAS AND SEMICOLONS FROM THE RIGHT.
123200****************************************************************
123300 9100-TRIM-RAW-FIELD.
123400     MOVE SPACES TO WS-TRIM-OUT.
123500     MOVE 0 TO WS-TRIM-OUT-SUB.
123600     MOVE 'N' TO WS-TRIM-STARTED-SW.
123700     PERFORM 9110-TRIM-ONE-CHAR THRU 9110-EXIT
123800         VARYING WS-TRIM-CHAR-SUB FROM 1 BY 1
123900         UNTIL WS-TRIM-CHAR-SUB > 40.
124000     PERFORM 9120-STRIP-TRAILING-PUNCT THRU 9120-EXIT.
124100 9100-EXIT.
124200     EXIT.
124300*
124400 9110-TRIM-ONE-CHAR.
124500     MOVE WS-TRIM-IN (WS-TRIM-CHAR-SUB:1) TO WS-TRIM-ONE-CHAR.
124600     IF WS-TRIM-ONE-CHAR NOT = SPACE
124700         MOVE 'Y' TO WS-TRIM-STARTED-SW
124800     END-IF.
124900     IF WS-TRIM-STARTED
125000         ADD 1 TO WS-TRIM-OUT-SUB
125100         MOVE WS-TRIM-ONE-CHAR TO WS-TRIM-OUT (WS-TRIM-OUT-SUB:1)
125200     END-IF.
125300 9110-EXIT.
125400     EXIT.
125500*
125600 9120-STRIP-TRAILING-PUNCT.
125700     MOVE 'Y' TO WS-STRIP-CONTINUE-SW.
125800     PERFORM 9125-STRIP-ONE-TRAILING-CHAR THRU 9125-EXIT
125900         UNTIL WS-TRIM-OUT-SUB = 0 OR NOT WS-STRIP-CONTINUE.
126000 9120-EXIT.
126100     EXIT.
126200*
126300 9125-STRIP-ONE-TRAILING-CHAR.
126400     MOVE WS-TRIM-OUT (WS-TRIM-OUT-SUB:1) TO WS-TRIM-ONE-CHAR.
126500     IF WS-TRIM-ONE-CHAR = SPACE OR '"' OR ',' OR ';'
126600         MOVE SPACE TO WS-TRIM-OUT (WS-TRIM-OUT-SUB:1)
126700         SUBTRACT 1 FROM WS-TRIM-OUT-SUB
126800     ELSE
126900         MOVE 'N' TO WS-STRIP-CONTINUE-SW
127000     END-IF.
127100 9125-EXIT.
127200     EXIT.
127300*
127400****************************************************************
127500* 9150-SPLIT-RAW-NAME-FIELD - SCANS WS-RAW-NAME-FIELD (ALREADY
127600* BUILT AS "LAST FIRST" BY 1300) FOR A COMMA OR SEMICOLON.  IF ONE
127700* IS FOUND, EVERYTHING BEFORE IT IS THE LAST NAME AND EVERYTHING
127800* AFTER IT (TRIMMED) IS THE FIRST NAME.  OTHERWISE THE LAST
127900* WHITESPACE TOKEN IS THE LAST NAME - SEE 9170 BELOW.
128000****************************************************************
128100 9150-SPLIT-RAW-NAME-FIELD.
128200     MOVE 'N' TO WS-SEP-FOUND-SW.
128300     MOVE 0   TO WS-SEP-POSITION.
128400     PERFORM 9155-SCAN-ONE-NAME-CHAR THRU 9155-EXIT
128500         VARYING WS-NAME-SCAN-SUB FROM 1 BY 1
128600         UNTIL WS-NAME-SCAN-SUB > 61 OR WS-SEP-WAS-FOUND.
128700     IF WS-SEP-WAS-FOUND
128800         MOVE WS-RAW-NAME-FIELD (1:WS-SEP-POSITION - 1)
128900             TO WS-CUST-LAST-NAME (WS-SUB1)
129000         MOVE WS-RAW-NAME-FIELD (WS-SEP-POSITION + 1:
129100             61 - WS-SEP-POSITION) TO WS-TRIM-IN
129200         PERFORM 9100-TRIM-RAW-FIELD THRU 9100-EXIT
129300         MOVE WS-TRIM-OUT TO WS-CUST-FIRST-NAME (WS-SUB1)
129400     ELSE
129500         PERFORM 9170-SPLIT-ON-WHITESPACE THRU 9170-EXIT
129600     END-IF.
129700 9150-EXIT.
129800     EXIT.
129900*
130000 9155-SCAN-ONE-NAME-CHAR.
130100     IF WS-RAW-NAME-FIELD (WS-NAME-SCAN-SUB:1) = ',' OR ';'
130200         MOVE 'Y' TO WS-SEP-FOUND-SW
130300         MOVE WS-NAME-SCAN-SUB TO WS-SEP-POSITION
130400     END-IF.
130500 9155-EXIT.
130600     EXIT.
130700*
130800****************************************************************
130900* 9170-SPLIT-ON-WHITESPACE - NO COMMA/SEMICOLON WAS FOUND.  THE
131000* LAST TOKEN IS THE LAST NAME; ALL EARLIER TOKENS, REJOINED WITH A
131100* SINGLE BLANK, ARE THE FIRST NAME.  REWORKED 07/30/18 (TKT#OE-
131200* 0396) - THE OLD STRING-WITH-POINTER JOIN DROPPED THE FIRST
131300* TOKEN.  THE JOIN IS NOW BUILT BY REFERENCE MODIFICATION INTO
131400* WS-JOIN-WORK-AREA, ONE TOKEN AT A TIME, TRACKED BY WS-JOIN-LEN.
131500****************************************************************
131600 9170-SPLIT-ON-WHITESPACE.
131700     MOVE SPACES TO WS-NAME-TOKEN-TABLE.
131800     MOVE WS-RAW-NAME-FIELD TO WS-TRIM-IN.
131900     PERFORM 9100-TRIM-RAW-FIELD THRU 9100-EXIT.
132000     MOVE SPACES TO WS-RAW-NAME-FIELD.
132100     MOVE WS-TRIM-OUT TO WS-RAW-NAME-FIELD (1:40).
132200     PERFORM 9190-TOKENIZE-ON-SPACES THRU 9190-EXIT.
132300     IF WS-NAME-TOKEN-COUNT = 0
132400         MOVE SPACES TO WS-CUST-LAST-NAME (WS-SUB1)
132500         MOVE SPACES TO WS-CUST-FIRST-NAME (WS-SUB1)
132600         GO TO 9170-EXIT
132700     END-IF.
132800     MOVE WS-NAME-TOKEN (WS-NAME-TOKEN-COUNT)
132900         TO WS-CUST-LAST-NAME (WS-SUB1).
133000     MOVE SPACES TO WS-CUST-FIRST-NAME (WS-SUB1).
133100     MOVE SPACES TO WS-JOIN-WORK-AREA.
133200     MOVE 0 TO WS-JOIN-LEN.
133300     IF WS-NAME-TOKEN-COUNT > 1
133400         PERFORM 9175-JOIN-ONE-TOKEN THRU 9175-EXIT
133500             VARYING WS-SUB2 FROM 1 BY 1
133600             UNTIL WS-SUB2 > WS-NAME-TOKEN-COUNT - 1
133700     END-IF.
133800     MOVE WS-JOIN-WORK-AREA TO WS-CUST-FIRST-NAME (WS-SUB1).
133900 9170-EXIT.
134000     EXIT.
134100*
134200 9175-JOIN-ONE-TOKEN.
134300     IF WS-JOIN-LEN > 0
134400         ADD 1 TO WS-JOIN-LEN
134500         MOVE SPACE TO WS-JOIN-WORK-AREA (WS-JOIN-LEN:1)
134600     END-IF.
134700     MOVE 0 TO WS-TOKEN-LEN.
134800     INSPECT WS-NAME-TOKEN (WS-SUB2) TALLYING WS-TOKEN-LEN
134900         FOR CHARACTERS BEFORE INITIAL SPACES.
135000     IF WS-TOKEN-LEN > 0
135100         MOVE WS-NAME-TOKEN (WS-SUB2) (1:WS-TOKEN-LEN) TO
135200             WS-JOIN-WORK-AREA (WS-JOIN-LEN + 1:WS-TOKEN-LEN)
135300         ADD WS-TOKEN-LEN TO WS-JOIN-LEN
135400     END-IF.
135500 9175-EXIT.
135600     EXIT.
135700*
135800****************************************************************
135900* 9180-FIRST-TOKEN-OF IS NO LONGER CALLED BY ANY PARAGRAPH - THE
136000* WHOLE-FIELD TOKENIZER AT 9190 BELOW REPLACED IT IN THE 07/30/18
136100* REWORK.  LEFT OUT OF THIS VERSION RATHER THAN CARRIED AS DEAD
136200* CODE - SEE TKT#OE-0396.
136300****************************************************************
136400****************************************************************
136500* 9190-TOKENIZE-ON-SPACES - SPLITS WS-RAW-NAME-FIELD ON RUNS OF
136600* BLANKS INTO WS-NAME-TOKEN-TABLE.  REUSES WS-TRIM-OUT-SUB AND
136700* WS-TRIM-STARTED-SW AS SCRATCH - SAFE HERE SINCE THE 9100 TRIM
136800* CALL THAT OWNS THEM HAS ALREADY FINISHED BY THE TIME 9190 RUNS.
136900****************************************************************
137000 9190-TOKENIZE-ON-SPACES.
137100     MOVE 0 TO WS-NAME-TOKEN-COUNT.
137200     MOVE 0 TO WS-TRIM-OUT-SUB.
137300     MOVE 'N' TO WS-TRIM-STARTED-SW.
137400     PERFORM 9195-TOKENIZE-ONE-CHAR THRU 9195-EXIT
137500         VARYING WS-NAME-SCAN-SUB FROM 1 BY 1
137600         UNTIL WS-NAME-SCAN-SUB > 61.
137700 9190-EXIT.
137800     EXIT.
137900*
138000 9195-TOKENIZE-ONE-CHAR.
138100     MOVE WS-RAW-NAME-FIELD (WS-NAME-SCAN-SUB:1) TO
138200         WS-TRIM-ONE-CHAR.
138300     IF WS-TRIM-ONE-CHAR = SPACE
138400         IF WS-TRIM-STARTED
138500             MOVE 'N' TO WS-TRIM-STARTED-SW
138600             MOVE 0   TO WS-TRIM-OUT-SUB
138700         END-IF
138800     ELSE
138900         IF NOT WS-TRIM-STARTED
139000             MOVE 'Y' TO WS-TRIM-STARTED-SW
139100             ADD 1 TO WS-NAME-TOKEN-COUNT
139200         END-IF
139300         ADD 1 TO WS-TRIM-OUT-SUB
139400         MOVE WS-TRIM-ONE-CHAR TO
139500             WS-NAME-TOKEN (WS-NAME-TOKEN-COUNT) (WS-TRIM-OUT-SUB:1)
139600     END-IF.
139700 9195-EXIT.
139800     EXIT.
139900*
140000****************************************************************
140100* 9200-CONTACT-ALREADY-PRESENT - EXACT-MATCH COMPARE AGAINST EVERY
140200* CONTACT ALREADY STORED ON THE CUSTOMER'S SLOT.
140300****************************************************************
140400 9200-CONTACT-ALREADY-PRESENT.
140500     MOVE 'N' TO WS-DUP-CONTACT-SW.
140600     PERFORM 9210-CHECK-ONE-CONTACT THRU 9210-EXIT
140700         VARYING WS-SUB3 FROM 1 BY 1
140800         UNTIL WS-SUB3 > WS-CUST-CONTACT-COUNT (WS-SUB1).
140900 9200-EXIT.
141000     EXIT.
141100*
141200 9210-CHECK-ONE-CONTACT.
141300     IF WS-CUST-CONTACTS (WS-SUB1, WS-SUB3) = WS-TRIM-OUT
141400         MOVE 'Y' TO WS-DUP-CONTACT-SW
141500     END-IF.
141600 9210-EXIT.
141700     EXIT.
141800*
141900****************************************************************
142000* 9300-FORMAT-CUST-NAME - WS-FMT-STYLE DRIVES THE LAYOUT; STYLES
142100* 10-15 ARE THE SAME AS 0-5 BUT FULLY UPPERCASED.  ANY OTHER STYLE
142200* CODE FALLS BACK TO STYLE 0.  WS-SUB1 MUST BE SET TO THE
142300* CUSTOMER'S SLOT NUMBER BY THE CALLER.
142400****************************************************************
142500 9300-FORMAT-CUST-NAME.
142600     MOVE SPACES TO WS-FMT-NAME-AREA.
142700     EVALUATE WS-FMT-STYLE
142800         WHEN 1 WHEN 11
142900             STRING WS-CUST-FIRST-NAME (WS-SUB1) DELIMITED BY SPACE
143000                 SPACE DELIMITED BY SIZE
143100                 WS-CUST-LAST-NAME (WS-SUB1) DELIMITED BY SPACE
143200                 INTO WS-FMT-NAME-AREA
143300             END-STRING
143400         WHEN 2 WHEN 12
143500             STRING WS-CUST-LAST-NAME (WS-SUB1) DELIMITED BY SPACE
143600                 ', ' DELIMITED BY SIZE
143700                 WS-CUST-FIRST-NAME (WS-SUB1) (1:1)
143800                 DELIMITED BY SIZE
143900                 '.' DELIMITED BY SIZE
144000                 INTO WS-FMT-NAME-AREA
144100             END-STRING
144200         WHEN 3 WHEN 13
144300             STRING WS-CUST-FIRST-NAME (WS-SUB1) (1:1)
144400                 DELIMITED BY SIZE
144500                 '. ' DELIMITED BY SIZE
144600                 WS-CUST-LAST-NAME (WS-SUB1) DELIMITED BY SPACE
144700                 INTO WS-FMT-NAME-AREA
144800             END-STRING
144900         WHEN 4 WHEN 14
145000             MOVE WS-CUST-LAST-NAME (WS-SUB1) TO WS-FMT-NAME-AREA
145100         WHEN 5 WHEN 15
145200             MOVE WS-CUST-FIRST-NAME (WS-SUB1) TO WS-FMT-NAME-AREA
145300         WHEN OTHER
145400             STRING WS-CUST-LAST-NAME (WS-SUB1) DELIMITED BY SPACE
145500                 ', ' DELIMITED BY SIZE
145600                 WS-CUST-FIRST-NAME (WS-SUB1) DELIMITED BY SPACE
145700                 INTO WS-FMT-NAME-AREA
145800             END-STRING
145900     END-EVALUATE.
146000     IF WS-FMT-STYLE > 9
146100         INSPECT WS-FMT-NAME-AREA CONVERTING
146200             'abcdefghijklmnopqrstuvwxyz' TO
146300             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
146400     END-IF.
146500 9300-EXIT.
146600     EXIT.
146700*
146800****************************************************************
146900* 9400-FORMAT-CONTACTS - STYLE 0 IS THE FIRST CONTACT ONLY (OR
147000* BLANK IF NONE); STYLE 1 IS THE FIRST CONTACT PLUS A "(+N
147100* CONTACTS)" SUFFIX WHEN MORE THAN ONE IS ON FILE; STYLE 2 IS
147200* EVERY CONTACT, COMMA-JOINED.  ANY OTHER STYLE FALLS BACK TO 0.
147300****************************************************************
147400 9400-FORMAT-CONTACTS.
147500     MOVE SPACES TO WS-FMT-CONTACT-AREA.
147600     IF WS-CUST-CONTACT-COUNT (WS-SUB1) = 0
147700         GO TO 9400-EXIT
147800     END-IF.
147900     EVALUATE WS-FMT-STYLE
148000         WHEN 1
148100             MOVE WS-CUST-CONTACTS (WS-SUB1, 1)
148200                 TO WS-FMT-CONTACT-AREA
148300             IF WS-CUST-CONTACT-COUNT (WS-SUB1) > 1
148400                 COMPUTE WS-FMT-EXTRA-COUNT =
148500                     WS-CUST-CONTACT-COUNT (WS-SUB1) - 1
148600                 MOVE WS-FMT-EXTRA-COUNT TO WS-FMT-EXTRA-COUNT-ED
148700                 STRING ' (+' DELIMITED BY SIZE
148800                     WS-FMT-EXTRA-COUNT-ED DELIMITED BY SIZE
148900                     ' contacts)' DELIMITED BY SIZE
149000                     INTO WS-FMT-CONTACT-SUFFIX
149100                 END-STRING
149200                 STRING WS-FMT-CONTACT-AREA DELIMITED BY SPACE
149300                     WS-FMT-CONTACT-SUFFIX DELIMITED BY SIZE
149400                     INTO WS-FMT-CONTACT-AREA
149500                 END-STRING
149600             END-IF
149700         WHEN 2
149800             MOVE WS-CUST-CONTACTS (WS-SUB1, 1)
149900                 TO WS-FMT-CONTACT-AREA
150000             PERFORM 9410-APPEND-ONE-CONTACT THRU 9410-EXIT
150100                 VARYING WS-SUB2 FROM 2 BY 1
150200                 UNTIL WS-SUB2 > WS-CUST-CONTACT-COUNT (WS-SUB1)
150300         WHEN OTHER
150400             MOVE WS-CUST-CONTACTS (WS-SUB1, 1)
150500                 TO WS-FMT-CONTACT-AREA
150600     END-EVALUATE.
150700 9400-EXIT.
150800     EXIT.
150900*
151000****************************************************************
151100* 9410-APPEND-ONE-CONTACT - THE STRING BELOW READS AND WRITES THE
151200* SAME FIELD, BUT ONLY EVER APPENDS AT THE FIELD'S CURRENT END
151300* (DELIMITED BY SPACE ON THE SOURCE REFERENCE, NO POINTER), SO THE
151400* WRITE POSITION NEVER OVERTAKES AN UNREAD PORTION OF THE SOURCE -
151500* SAFE, UNLIKE THE OLD NAME-JOIN LOOP THAT WAS REWORKED AT 9170.
151600****************************************************************
151700 9410-APPEND-ONE-CONTACT.
151800     STRING WS-FMT-CONTACT-AREA DELIMITED BY SPACE
151900         ', ' DELIMITED BY SIZE
152000         WS-CUST-CONTACTS (WS-SUB1, WS-SUB2) DELIMITED BY SPACE
152100         INTO WS-FMT-CONTACT-AREA
152200     END-STRING.
152300 9410-EXIT.
152400     EXIT.
152500*
152600****************************************************************
152700* 9500-FORMAT-PRICE - WS-CALC-ITEM-VALUE HOLDS THE WHOLE-MINOR-
152800* UNIT AMOUNT TO FORMAT.  WS-FMT-STYLE ALONE PICKS BOTH THE
152900* DECIMAL-DIGIT COUNT AND THE UNIT TEXT - PER TKT#OE-0397 THE
153000* FORMATTER NEVER LOOKS AT THE ARTICLE'S OWN CURRENCY CODE, SO
153100* THE SAME STYLE ALWAYS PRINTS THE SAME UNIT TEXT NO MATTER WHAT
153200* CURRENCY THE RECORD IS ACTUALLY CARRIED IN:
153300*     0 = PLAIN 2-DECIMAL, NO UNIT              (E.G. "1,234.56")
153400*     1 = 2-DECIMAL + " EUR"                    ("1,234.56 EUR")
153500*     2 = 2-DECIMAL + "EUR"                     ("1,234.56EUR")
153600*     3 = 2-DECIMAL + EUR SYMBOL (TEXT APPROX.)  ("1,234.56EUR")
153700*     4 = 2-DECIMAL + USD SYMBOL                 ("1,234.56$")
153800*     5 = 2-DECIMAL + GBP SYMBOL (TEXT APPROX.)  ("1,234.56GBP")
153900*     6 = 0-DECIMAL (RAW VALUE, NOT DIVIDED BY 100) + YEN SYMBOL
154000*         (TEXT APPROX.)                         ("1,234YEN")
154100*     7 = 0-DECIMAL (RAW VALUE, NOT DIVIDED BY 100), NO UNIT
154200*         ("1,234")
154300* ANY OTHER STYLE FALLS BACK TO STYLE 0.  NEGATIVE AMOUNTS ARE
154400* SHOWN WITH A LEADING MINUS.  THIS IS A DELIBERATE, SCOPED
154500* DEPARTURE FROM THE DESK-CHECK SPREADSHEET FOR STYLES 3/5/6 -
154600* THEY CALL FOR THE EUR/GBP/YEN GLYPH, NOT THE THREE-LETTER CODE,
154700* BUT THIS SHOP'S INVARIANT CHARACTER SET (THE SAME ONE ARTREC'S
154800* OWN CURRENCY CODES ARE WRITTEN IN) CARRIES NO EURO, POUND OR YEN
154900* SIGN - ONLY STYLE 4'S DOLLAR SIGN IS A MEMBER OF IT.  PLAIN TEXT
155000* STANDS IN FOR THE OTHER THREE RATHER THAN PULL IN A NATIONAL
155100* CODE-PAGE DEPENDENCY FOR ONE FORMATTER (SEE TKT#OE-0397).
155200* NO INTRINSIC FUNCTIONS - WS-PRICE-ABS-VALUE REPLACES FUNCTION
155300* ABS (SEE TKT#OE-0396).
155400****************************************************************
155500 9500-FORMAT-PRICE.
155600     IF WS-CALC-ITEM-VALUE < 0
155700         COMPUTE WS-PRICE-ABS-VALUE = WS-CALC-ITEM-VALUE * -1
155800     ELSE
155900         MOVE WS-CALC-ITEM-VALUE TO WS-PRICE-ABS-VALUE
156000     END-IF.
156100     IF WS-FMT-STYLE = 6 OR WS-FMT-STYLE = 7
156200         MOVE 0 TO WS-PRICE-DECIMAL-DIGITS
156300     ELSE
156400         MOVE 2 TO WS-PRICE-DECIMAL-DIGITS
156500     END-IF.
156600     IF WS-PRICE-DECIMAL-DIGITS = 0
156700         MOVE WS-PRICE-ABS-VALUE TO WS-PRICE-WHOLE-UNITS
156800         MOVE 0 TO WS-PRICE-MINOR-UNITS
156900     ELSE
157000         COMPUTE WS-PRICE-WHOLE-UNITS = WS-PRICE-ABS-VALUE / 100
157100         COMPUTE WS-PRICE-MINOR-UNITS =
157200             WS-PRICE-ABS-VALUE - (WS-PRICE-WHOLE-UNITS * 100)
157300     END-IF.
157400     PERFORM 9510-GROUP-WHOLE-UNITS THRU 9510-EXIT.
157500     MOVE SPACES TO WS-FMT-PRICE-AREA.
157600     EVALUATE WS-FMT-STYLE
157700         WHEN 1
157800             STRING WS-PRICE-GROUPED DELIMITED BY SPACE
157900                 '.' DELIMITED BY SIZE
158000                 WS-PRICE-MINOR-UNITS DELIMITED BY SIZE
158100                 ' EUR' DELIMITED BY SIZE
158200                 INTO WS-FMT-PRICE-AREA
158300             END-STRING
158400         WHEN 2
158500             STRING WS-PRICE-GROUPED DELIMITED BY SPACE
158600                 '.' DELIMITED BY SIZE
158700                 WS-PRICE-MINOR-UNITS DELIMITED BY SIZE
158800                 'EUR' DELIMITED BY SIZE
158900                 INTO WS-FMT-PRICE-AREA
159000             END-STRING
159100         WHEN 3
159200             STRING WS-PRICE-GROUPED DELIMITED BY SPACE
159300                 '.' DELIMITED BY SIZE
159400                 WS-PRICE-MINOR-UNITS DELIMITED BY SIZE
159500                 'EUR' DELIMITED BY SIZE
159600                 INTO WS-FMT-PRICE-AREA
159700             END-STRING
159800         WHEN 4
159900             STRING WS-PRICE-GROUPED DELIMITED BY SPACE
160000                 '.' DELIMITED BY SIZE
160100                 WS-PRICE-MINOR-UNITS DELIMITED BY SIZE
160200                 '$' DELIMITED BY SIZE
160300                 INTO WS-FMT-PRICE-AREA
160400             END-STRING
160500         WHEN 5
160600             STRING WS-PRICE-GROUPED DELIMITED BY SPACE
160700                 '.' DELIMITED BY SIZE
160800                 WS-PRICE-MINOR-UNITS DELIMITED BY SIZE
160900                 'GBP' DELIMITED BY SIZE
161000                 INTO WS-FMT-PRICE-AREA
161100             END-STRING
161200         WHEN 6
161300             STRING WS-PRICE-GROUPED DELIMITED BY SPACE
161400                 'YEN' DELIMITED BY SIZE
161500                 INTO WS-FMT-PRICE-AREA
161600             END-STRING
161700         WHEN 7
161800             STRING WS-PRICE-GROUPED DELIMITED BY SPACE
161900                 INTO WS-FMT-PRICE-AREA
162000             END-STRING
162100         WHEN OTHER
162200             STRING WS-PRICE-GROUPED DELIMITED BY SPACE
162300                 '.' DELIMITED BY SIZE
162400                 WS-PRICE-MINOR-UNITS DELIMITED BY SIZE
162500                 INTO WS-FMT-PRICE-AREA
162600             END-STRING
162700     END-EVALUATE.
162800     IF WS-CALC-ITEM-VALUE < 0
162900         MOVE '-' TO WS-FMT-PRICE-AREA (1:1)
163000     END-IF.
163100 9500-EXIT.
163200     EXIT.
163300*
163400****************************************************************
163500* 9510-GROUP-WHOLE-UNITS - INSERTS A COMMA EVERY THREE DIGITS,
163600* COUNTING FROM THE RIGHT, WITH A SHORT FIRST GROUP WHEN THE
163700* SIGNIFICANT DIGIT COUNT IS NOT A MULTIPLE OF THREE.  REWORKED
163800* 07/30/18 (TKT#OE-0396) - THE OLD VERSION ALWAYS STARTED A NEW
163900* GROUP EVERY THIRD DIGIT FROM THE LEFT, WHICH MISPLACED THE
164000* SEPARATOR WHENEVER THE WHOLE-UNIT COUNT WASN'T A MULTIPLE OF 3
164100* (E.G. IT RENDERED 1234 AS "123,4" INSTEAD OF "1,234").
164200****************************************************************
164300 9510-GROUP-WHOLE-UNITS.
164400     MOVE SPACES TO WS-PRICE-GROUPED.
164500     MOVE 0 TO WS-PRICE-OUT-SUB.
164600     PERFORM 9512-COUNT-SIGNIFICANT-DIGITS THRU 9512-EXIT.
164700     IF WS-PRICE-SIG-COUNT = 0
164800         MOVE '0' TO WS-PRICE-GROUPED (1:1)
164900         GO TO 9510-EXIT
165000     END-IF.
165100     DIVIDE WS-PRICE-SIG-COUNT BY 3 GIVING WS-PRICE-GROUP-QUOT
165200         REMAINDER WS-PRICE-FIRST-GROUP-LEN.
165300     IF WS-PRICE-FIRST-GROUP-LEN = 0
165400         MOVE 3 TO WS-PRICE-FIRST-GROUP-LEN
165500     END-IF.
165600     COMPUTE WS-PRICE-GROUP-SUB = 10 - WS-PRICE-SIG-COUNT.
165700     MOVE 0 TO WS-PRICE-DIGITS-SINCE-SEP.
165800     PERFORM 9515-GROUP-ONE-DIGIT THRU 9515-EXIT
165900         VARYING WS-PRICE-GROUP-SUB FROM WS-PRICE-GROUP-SUB BY 1
166000         UNTIL WS-PRICE-GROUP-SUB > 9.
166100 9510-EXIT.
166200     EXIT.
166300*
166400 9512-COUNT-SIGNIFICANT-DIGITS.
166500     MOVE 0 TO WS-PRICE-SIG-COUNT.
166600     MOVE 'N' TO WS-PRICE-SIGNIFICANT-SW.
166700     PERFORM 9513-COUNT-ONE-DIGIT THRU 9513-EXIT
166800         VARYING WS-PRICE-GROUP-SUB FROM 1 BY 1
166900         UNTIL WS-PRICE-GROUP-SUB > 9.
167000 9512-EXIT.
167100     EXIT.
167200*
167300 9513-COUNT-ONE-DIGIT.
167400     IF WS-PRICE-DIGIT (WS-PRICE-GROUP-SUB) NOT = 0
167500         MOVE 'Y' TO WS-PRICE-SIGNIFICANT-SW
167600     END-IF.
167700     IF WS-PRICE-SIGNIFICANT-SEEN
167800         ADD 1 TO WS-PRICE-SIG-COUNT
167900     END-IF.
168000 9513-EXIT.
168100     EXIT.
168200*
168300 9515-GROUP-ONE-DIGIT.
168400     ADD 1 TO WS-PRICE-DIGITS-SINCE-SEP.
168500     ADD 1 TO WS-PRICE-OUT-SUB.
168600     MOVE WS-PRICE-DIGIT (WS-PRICE-GROUP-SUB) TO
168700         WS-PRICE-GROUPED (WS-PRICE-OUT-SUB:1).
168800     IF WS-PRICE-DIGITS-SINCE-SEP = WS-PRICE-FIRST-GROUP-LEN
168900        AND WS-PRICE-GROUP-SUB < 9
169000         ADD 1 TO WS-PRICE-OUT-SUB
169100         MOVE ',' TO WS-PRICE-GROUPED (WS-PRICE-OUT-SUB:1)
169200         MOVE 0 TO WS-PRICE-DIGITS-SINCE-SEP
169300         MOVE 3 TO WS-PRICE-FIRST-GROUP-LEN
169400     END-IF.
169500 9515-EXIT.
169600     EXIT.
169700*
169800****************************************************************
169900* 9900-TERMINATE-RUN - CLOSES ALL FOUR FILES.
170000****************************************************************
170100 9900-TERMINATE-RUN.
170200     CLOSE CUSTOMER-FILE
170300     CLOSE ARTICLE-FILE
170400     CLOSE ORDER-FILE
170500     CLOSE REPORT-FILE.
170600 9900-EXIT.
170700     EXIT.
